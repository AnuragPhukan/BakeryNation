000100*------------------------------------------------------------
000200*
000300*  RECORD DEFINITION FOR BQ CONFIGURATION & JOB-COSTING TABLES
000400*
000500*     IN-LINE TABLES, NO FILE I-O.  LABOR RATE, MARKUP & VAT
000600*     FRACTIONS AND THE PER-UNIT BILL OF MATERIALS FOR EACH
000700*     BAKERY JOB TYPE ARE COMPILED INTO THE PROGRAM - SEE
000800*     BQ-JOB-LINE-LITERALS BELOW IF A RATE OR RECIPE CHANGES.
000900*
001000*------------------------------------------------------------
001100*
001200* 04/02/26 JHC - CREATED FOR BQ MODULE, COSTING ENGINE TABLES.
001300* 06/02/26 JHC - SPLIT JOB HDR/LINE LITERALS INTO TWO REDEFINES
001400*                TABLES - ONE MOVE PER JOB AVOIDED IN BB100.
001500* 09/02/26 JHC - WIDENED BQ-FX-TABLE TO 20 ENTRIES - TICKET BQ14.
001600*
001700 01  BQ-CFG-BLOCK.
001800     03  BQ-CFG-LABOR-RATE      PIC S9(5)V99    COMP-3
001900                               VALUE 15.00.
002000     03  BQ-CFG-MARKUP-FRACTION PIC S9(3)V9(4)  COMP-3
002100                               VALUE 0.3000.
002200     03  BQ-CFG-VAT-FRACTION    PIC S9(3)V9(4)  COMP-3
002300                               VALUE 0.2000.
002400     03  BQ-CFG-BASE-CURRENCY   PIC X(3)  VALUE "GBP".
002500     03  BQ-CFG-VALID-DAYS      PIC 999         COMP
002600                               VALUE 14.
002700     03  FILLER                 PIC X(10).
002800*
002900 01  BQ-FX-TABLE.
003000     03  BQ-FX-CNT          PIC 99  COMP
003100                            VALUE ZERO.
003200     03  BQ-FX-ENTRY        OCCURS 20 TIMES
003300                            INDEXED BY BQ-FX-IX.
003400         05  BQ-FX-TAB-CCY  PIC X(3).
003500         05  BQ-FX-TAB-RATE PIC S9(5)V9(6)  COMP-3.
003600*
003700*  JOB HEADER LITERALS - JOB TYPE NAME & LABOR HRS PER UNIT.
003800*  QTY/HOURS PACKED AS 9V999 (X1000) - SEE BB100-SCALE-BOM.
003900*
004000 01  BQ-JOB-HDR-LITERALS.
004100     03  FILLER       PIC X(16)
004200                      VALUE "cupcakes    0050".
004300     03  FILLER       PIC X(16)
004400                      VALUE "cake        0800".
004500     03  FILLER       PIC X(16)
004600                      VALUE "pastry_box  0600".
004700*
004800 01  BQ-JOB-HDR-TABLE REDEFINES BQ-JOB-HDR-LITERALS.
004900     03  BQ-JOB-HDR-ENTRY   OCCURS 3 TIMES
005000                            INDEXED BY BQ-JOB-HDR-IX.
005100         05  BQ-JOB-HDR-TYPE  PIC X(12).
005200         05  BQ-JOB-HDR-LABOR PIC 9V999.
005300*
005400*  JOB MATERIAL-LINE LITERALS - ONE PER RECIPE INGREDIENT,
005500*  TAGGED WITH ITS JOB TYPE SO BB100 CAN SELECT ITS RANGE.
005600*
005700 01  BQ-JOB-LINE-LITERALS.
005800     03  FILLER   PIC X(40)
005900              VALUE "cupcakes    flour               kg  0080".
006000     03  FILLER   PIC X(40)
006100              VALUE "cupcakes    sugar               kg  0060".
006200     03  FILLER   PIC X(40)
006300              VALUE "cupcakes    butter              kg  0040".
006400     03  FILLER   PIC X(40)
006500              VALUE "cupcakes    eggs                each0500".
006600     03  FILLER   PIC X(40)
006700              VALUE "cupcakes    milk                L   0050".
006800     03  FILLER   PIC X(40)
006900              VALUE "cupcakes    vanilla             ml  1000".
007000     03  FILLER   PIC X(40)
007100              VALUE "cupcakes    baking_powder       kg  0001".
007200     03  FILLER   PIC X(40)
007300              VALUE "cake        flour               kg  0500".
007400     03  FILLER   PIC X(40)
007500              VALUE "cake        sugar               kg  0400".
007600     03  FILLER   PIC X(40)
007700              VALUE "cake        butter              kg  0300".
007800     03  FILLER   PIC X(40)
007900              VALUE "cake        eggs                each4000".
008000     03  FILLER   PIC X(40)
008100              VALUE "cake        milk                L   0200".
008200     03  FILLER   PIC X(40)
008300              VALUE "cake        cocoa               kg  0050".
008400     03  FILLER   PIC X(40)
008500              VALUE "cake        vanilla             ml  5000".
008600     03  FILLER   PIC X(40)
008700              VALUE "cake        baking_powder       kg  0005".
008800     03  FILLER   PIC X(40)
008900              VALUE "pastry_box  flour               kg  0400".
009000     03  FILLER   PIC X(40)
009100              VALUE "pastry_box  butter              kg  0350".
009200     03  FILLER   PIC X(40)
009300              VALUE "pastry_box  sugar               kg  0100".
009400     03  FILLER   PIC X(40)
009500              VALUE "pastry_box  eggs                each1000".
009600     03  FILLER   PIC X(40)
009700              VALUE "pastry_box  milk                L   0100".
009800     03  FILLER   PIC X(40)
009900              VALUE "pastry_box  salt                kg  0002".
010000     03  FILLER   PIC X(40)
010100              VALUE "pastry_box  yeast               kg  0005".
010200*
010300 01  BQ-JOB-LINE-TABLE REDEFINES BQ-JOB-LINE-LITERALS.
010400     03  BQ-JOB-LINE-ENTRY OCCURS 22 TIMES
010500                            INDEXED BY BQ-JOB-LINE-IX.
010600         05  BQ-JOB-LINE-TYPE PIC X(12).
010700         05  BQ-JOB-LINE-MAT  PIC X(20).
010800         05  BQ-JOB-LINE-UNIT PIC X(4).
010900         05  BQ-JOB-LINE-QTY  PIC 9V999.
011000*
