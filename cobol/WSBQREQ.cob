000100*----------------------------------------------------------
000200*
000300*  RECORD DEFINITION FOR QUOTE REQUEST FILE
000400*
000500*     ONE RECORD PER QUOTE, BATCH DRIVER READS ALL
000600*----------------------------------------------------------
000700*  FILE SIZE 229 BYTES LOGICALLY.
000800*
000900* 04/02/26 JHC - CREATED FOR BQ MODULE.
001000* 10/02/26 JHC - NOTES WIDENED 40 -> 60 - TICKET BQ-011.
001100*
001150*    QR-JOB-TYPE IS CUPCAKES, CAKE OR PASTRY_BOX.
001175*    QR-DUE-DATE IS YYYY-MM-DD OR THE LITERAL TBD.
001200 01  BQ-QUOTE-REQUEST-RECORD.
001300     03  QR-JOB-TYPE     PIC X(12).
001500     03  QR-QUANTITY     PIC 9(5)        COMP.
001600     03  QR-DUE-DATE     PIC X(10).
001700     03  QR-COMPANY      PIC X(30).
001800     03  QR-CUSTOMER     PIC X(30).
001900     03  QR-CUST-EMAIL   PIC X(40).
002000     03  QR-CURRENCY     PIC X(3).
002100     03  QR-LABOR-RATE   PIC S9(5)V99     COMP-3.
002200     03  QR-MARKUP-PCT   PIC S9(3)V9(4)   COMP-3.
002300     03  QR-VAT-PCT      PIC S9(3)V9(4)   COMP-3.
002400     03  QR-NOTES        PIC X(60).
002500     03  FILLER          PIC X(10).
002600*
