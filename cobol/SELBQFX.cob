000100*  SELECT FOR FX RATE FILE - SEQUENTIAL INPUT
000200* 04/02/26 JHC - CREATED FOR BQ MODULE.
000250* 18/02/26 VBC - RECORD HOLDS COMP-3 FX-RATE, NOT A PRINT
000270*                LINE - CHANGED FROM LINE SEQUENTIAL.
000300 SELECT  FX-RATE-FILE ASSIGN TO "BQFXRATE"
000400         ORGANIZATION SEQUENTIAL
000500         FILE STATUS FX-STATUS.
000600*
