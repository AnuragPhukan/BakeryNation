000100*  SELECT FOR MATERIAL COST UPDATE REGISTER PRINT FILE
000200* 18/03/87 JHC - CREATED FOR BQQUPDT.
000300 SELECT  PRINT-FILE ASSIGN TO "BQUPDLST"
000400         ORGANIZATION LINE SEQUENTIAL
000500         FILE STATUS PRT-STATUS.
000600*
