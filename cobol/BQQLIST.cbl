000100*****************************************************************
000200*                                                               *
000300*              MATERIAL MASTER LISTING - BQ MODULE              *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.       BQQLIST.
001100*--
001200     AUTHOR.           J H CARMODY.
001300*--
001400     INSTALLATION.     APPLEWOOD COMPUTERS.
001500*--
001600     DATE-WRITTEN.     11/03/87.
001700*--
001800     DATE-COMPILED.
001900*--
002000     SECURITY.         COPYRIGHT (C) 1987-2026 AND LATER,
002100                       VINCENT BRYAN COEN.
002200                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300                       LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002400*--
002500     REMARKS.          PRINTS THE MATERIAL MASTER IN MAT-NAME
002600                       SEQUENCE - NAME, UNIT, UNIT COST, CURRENCY
002700                       AND A FINAL RECORD COUNT.  USES RW (REPORT
002800                       WRITER).
002900*--
003000     VERSION.          SEE PROG-NAME IN WS.
003100*--
003200     CALLED MODULES.   NONE.
003300*--
003400     FILES USED :
003500                       BQMAT.   MATERIAL MASTER.
003600                       BQMATLST. LISTING (PRINT FILE).
003700*--
003800     ERROR MESSAGES USED.
003900* PROGRAM SPECIFIC:
004000*                       BQ005.
004100*--
004200* CHANGES:
004300* 11/03/87 JHC - 1.0.00 CREATED - SISTER PROGRAM TO BQ000, FOR
004400*                       COSTING STAFF TO CHECK MASTER PRICING.
004500* 02/09/88 JHC - 1.0.01 ADDED PAGE FOOTING RECORD COUNT.
004600* 19/06/90 RWT - 1.0.02 HEADING WIDENED FOR LONGER MATERIAL NAMES
004700*                       AFTER TICKET BQ-031 (20 CHAR NAMES).
004800* 14/03/91 RWT - 1.0.03 CURRENCY COLUMN ADDED TO DETAIL LINE.
004900* 30/06/94 PDW - 1.0.04 PAGE-LIMIT PULLED OUT TO WS-PAGE-LINES SO
005000*                       IT CAN BE ALTERED FOR NARROW PRINTERS.
005100* 07/01/93 JHC - 1.0.05 TIDIED HEADING COLUMN SPACING.
005200* 11/02/95 PDW - 1.0.06 NO FUNCTIONAL CHANGE - RECOMPILE ONLY.
005300* 22/08/91 RWT - 1.0.07 MAT-STATUS CHECKED ON OPEN, ABORT IF THE
005400*                       MASTER IS MISSING.
005500* 19/09/97 JHC - 1.0.08 NO FUNCTIONAL CHANGE - RECOMPILE ONLY.
005600* 07/02/96 PDW - 1.0.09 NO FUNCTIONAL CHANGE - RECOMPILE ONLY.
005700* 03/12/98 JHC - 1.0.10 YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS
005800*                       IN THIS PROGRAM, NOTHING TO CHANGE.
005900* 26/01/99 JHC - 1.0.11 Y2K SIGN-OFF - SEE BQ000 FOR THE SAME.
006000* 14/06/02 VBC - 1.0.12 FILE STATUS DISPLAY ADDED ON OPEN FAILURE.
006100* 10/02/26 JHC -        NOTES FIELD WIDTH CHANGE IN WSBQREQ HAS NO
006200*                       EFFECT HERE - MASTER RECORD UNCHANGED.
006300*
006400*-----------------------------------------------------------------
006500* COPYRIGHT NOTICE.
006600* ****************
006700*
006800* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006900* UPDATED 2026-02-04.
007000*
007100* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007200* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
007300*
007400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007500* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER,
007700* FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A BUSINESS, BUT
007800* EXCLUDING REPACKAGING OR RESALE, RENTAL OR HIRE IN ANY WAY.
007900*
008000* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008100* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008200* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
008300* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
008400*
008500* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
008600* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE
008700* TO THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330, MA
008800* 02111-1307 USA.
008900*-----------------------------------------------------------------
009000*
009100 ENVIRONMENT              DIVISION.
009200*================================
009300*
009400 CONFIGURATION           SECTION.
009500 SPECIAL-NAMES.
009600     C01 IS TOP-OF-FORM.
009700*
009800 INPUT-OUTPUT            SECTION.
009900 FILE-CONTROL.
010000 COPY "SELBQMAT.cob".
010100 COPY "SELBQLST.cob".
010200*
010300 DATA                    DIVISION.
010400*================================
010500*
010600 FILE                    SECTION.
010700 COPY "FDBQMAT.cob".
010800 FD  PRINT-FILE
010900     LABEL RECORD IS STANDARD
011000     REPORTS ARE BQ-MATERIAL-LISTING.
011100*
011200 WORKING-STORAGE         SECTION.
011300*-----------------------
011400 77  PROG-NAME               PIC X(17) VALUE "BQQLIST (1.0.12)".
011500*
011600 COPY "WSBQMSG.cob".
011700*
011800 01  WS-SWITCHES.
011900     03  WS-EOF-SWITCH       PIC X      VALUE "N".
012000         88  WS-EOF                     VALUE "Y".
012100     03  FILLER              PIC X(10).
012200*
012300 01  WS-FILE-STATUSES.
012400     03  MAT-STATUS          PIC XX.
012500     03  PRT-STATUS          PIC XX.
012600     03  FILLER              PIC X(06).
012700*
012800 01  WS-COUNTERS.
012900     03  WS-REC-CNT          PIC 9(5)   COMP  VALUE ZERO.
013000     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.
013100     03  FILLER              PIC X(10).
013200*
013300 01  WS-CURRENT-DATE         PIC 9(8).
013400 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
013500     03  WS-CD-CCYY          PIC 9(4).
013600     03  WS-CD-MM            PIC 99.
013700     03  WS-CD-DD            PIC 99.
013800*
013900 01  WS-RUN-DATE-EDIT.
014000     03  WS-RDE-CCYY         PIC 9(4).
014100     03  FILLER              PIC X VALUE "-".
014200     03  WS-RDE-MM           PIC 99.
014300     03  FILLER              PIC X VALUE "-".
014400     03  WS-RDE-DD           PIC 99.
014500 01  WS-RUN-DATE-EDIT-R REDEFINES WS-RUN-DATE-EDIT PIC X(10).
014600*
014700 01  WS-ABS-COST             PIC 9(5)V9(4)   COMP-3.
014800*
014900 01  WS-COST-DISPLAY.
015000     03  WS-CD-SIGN          PIC X.
015100     03  WS-CD-WHOLE         PIC 9(5).
015200     03  FILLER              PIC X VALUE ".".
015300     03  WS-CD-FRAC          PIC 9(4).
015400 01  WS-COST-DISPLAY-R REDEFINES WS-COST-DISPLAY PIC X(11).
015500*
015600 REPORT                  SECTION.
015700************************
015800*
015900 RD  BQ-MATERIAL-LISTING
016000     CONTROL FINAL
016100     PAGE LIMIT WS-PAGE-LINES LINES
016200     HEADING 1
016300     FIRST DETAIL 5
016400     LAST DETAIL WS-PAGE-LINES
016500     FOOTING WS-PAGE-LINES.
016600*
016700 01  BQ-LIST-HEADING TYPE PAGE HEADING.
016800     03  LINE 1.
016900         05  COL  1  PIC X(30) VALUE
017000             "APPLEWOOD COMPUTERS - BAKERY".
017100         05  COL 55  PIC X(10) SOURCE WS-RUN-DATE-EDIT.
017200         05  COL 70  PIC X(5)  VALUE "PAGE ".
017300         05  COL 75  PIC ZZ9   SOURCE PAGE-COUNTER.
017400     03  LINE 2.
017500         05  COL  1  PIC X(17) SOURCE PROG-NAME.
017600         05  COL 30  PIC X(26) VALUE
017700             "MATERIAL MASTER LISTING".
017800     03  LINE 4.
017900         05  COL  1  PIC X(20) VALUE "MATERIAL NAME".
018000         05  COL 25  PIC X(4)  VALUE "UNIT".
018100         05  COL 33  PIC X(11) VALUE "UNIT COST".
018200         05  COL 48  PIC X(3)  VALUE "CCY".
018300*
018400 01  BQ-LIST-DETAIL TYPE DETAIL.
018500     03  LINE PLUS 1.
018600         05  COL  1  PIC X(20) SOURCE MAT-NAME.
018700         05  COL 25  PIC X(4)  SOURCE MAT-UNIT.
018800         05  COL 33  PIC X(11) SOURCE WS-COST-DISPLAY-R.
018900         05  COL 48  PIC X(3)  SOURCE MAT-CURRENCY.
019000*
019100 01  BQ-LIST-FOOTING TYPE CONTROL FOOTING FINAL.
019200     03  LINE PLUS 2.
019300         05  COL  1  PIC X(30) VALUE
019400             "TOTAL MATERIALS LISTED : ".
019500         05  COL 31  PIC ZZZZ9 SOURCE WS-REC-CNT.
019600*
019700*-----------------------------------------------------------------
019800* PROCEDURE DIVISION
019900*-----------------------------------------------------------------
020000 PROCEDURE                DIVISION.
020100*================================
020200*
020300 AA000-MAIN.
020400     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
020500     INITIATE BQ-MATERIAL-LISTING.
020600     PERFORM  AA020-READ-MASTER THRU AA020-EXIT.
020700     PERFORM  AA030-LIST-ONE THRU AA030-EXIT
020800              UNTIL WS-EOF.
020900     TERMINATE BQ-MATERIAL-LISTING.
021000     PERFORM  ZZ900-TERMINATE THRU ZZ900-EXIT.
021100     STOP     RUN.
021200 AA000-EXIT.
021300     EXIT.
021400*
021500 AA010-OPEN-FILES.
021600     ACCEPT   WS-CURRENT-DATE FROM DATE YYYYMMDD.
021700     MOVE     WS-CD-CCYY TO WS-RDE-CCYY.
021800     MOVE     WS-CD-MM   TO WS-RDE-MM.
021900     MOVE     WS-CD-DD   TO WS-RDE-DD.
022000     OPEN     INPUT MATERIAL-MASTER-FILE.
022100     IF       MAT-STATUS NOT = "00"
022200              DISPLAY BQ005
022300              DISPLAY MAT-STATUS
022400              STOP RUN
022500     END-IF.
022600     OPEN     OUTPUT PRINT-FILE.
022700 AA010-EXIT.
022800     EXIT.
022900*
023000 AA020-READ-MASTER.
023100     READ     MATERIAL-MASTER-FILE NEXT RECORD
023200              AT END MOVE "Y" TO WS-EOF-SWITCH
023300     END-READ.
023400 AA020-EXIT.
023500     EXIT.
023600*
023700*    UNIT COST EDITED BY HAND, NOT PICTURE-EDITED, SO A
023800*    NEGATIVE COST (SHOULD ONE EVER BE KEYED BY MISTAKE)
023900*    SHOWS A MINUS SIGN RATHER THAN BEING SILENTLY LOST.
024000*    -  RWT 14/03/91
024100*
024200 AA030-LIST-ONE.
024300     IF       MAT-UNIT-COST < ZERO
024400              MOVE "-" TO WS-CD-SIGN
024500     ELSE
024600              MOVE " " TO WS-CD-SIGN
024700     END-IF.
024800     MOVE     MAT-UNIT-COST TO WS-ABS-COST.
024900     COMPUTE  WS-CD-WHOLE = WS-ABS-COST.
025000     COMPUTE  WS-CD-FRAC = (WS-ABS-COST - WS-CD-WHOLE) * 10000.
025100     GENERATE BQ-LIST-DETAIL.
025200     ADD      1 TO WS-REC-CNT.
025300     PERFORM  AA020-READ-MASTER THRU AA020-EXIT.
025400 AA030-EXIT.
025500     EXIT.
025600*
025700 ZZ900-TERMINATE.
025800     CLOSE    MATERIAL-MASTER-FILE.
025900     CLOSE    PRINT-FILE.
026000     DISPLAY  "BQQLIST - MATERIALS LISTED : " WS-REC-CNT.
026100 ZZ900-EXIT.
026200     EXIT.
026300*
