000100*  FILE DESCRIPTION FOR QUOTE REQUEST FILE
000200* 04/02/26 JHC - CREATED FOR BQ MODULE.
000300 FD  QUOTE-REQUEST-FILE
000400     LABEL RECORD IS STANDARD.
000500 COPY "WSBQREQ.cob".
000600*
