000100*----------------------------------------------------------
000200*
000300*  RECORD DEFINITION FOR QUOTE REGISTER FILE
000400*
000500*     APPEND-ONLY, ONE RECORD WRITTEN PER QUOTE PRODUCED
000600*----------------------------------------------------------
000700*  FILE SIZE 279 BYTES LOGICALLY.
000800*
000900* 04/02/26 JHC - CREATED FOR BQ MODULE.
001000* 12/02/26 JHC - ADDED RG-EMAIL-STATUS, DEFAULT SKIPPED AS
001100*                WE DO NOT SEND MAIL FROM THIS BATCH SUITE.
001200*
001250*    RG-QUOTE-ID IS FORMATTED Q-YYYYMMDD-NNN.
001300 01  BQ-QUOTE-REGISTER-RECORD.
001400     03  RG-QUOTE-ID        PIC X(14).
001500     03  RG-QUOTE-DATE      PIC X(10).
001600     03  RG-VALID-UNTIL     PIC X(10).
001700     03  RG-COMPANY         PIC X(30).
001800     03  RG-CUSTOMER        PIC X(30).
001900     03  RG-CUST-EMAIL      PIC X(40).
002000     03  RG-JOB-TYPE        PIC X(12).
002100     03  RG-QUANTITY        PIC 9(5)         COMP.
002200     03  RG-DUE-DATE        PIC X(10).
002300     03  RG-CURRENCY        PIC X(3).
002400     03  RG-LABOR-RATE      PIC S9(5)V99     COMP-3.
002500     03  RG-LABOR-HOURS     PIC S9(5)V9(3)   COMP-3.
002600     03  RG-MATERIALS-SUB   PIC S9(9)V99     COMP-3.
002700     03  RG-LABOR-COST      PIC S9(9)V99     COMP-3.
002800     03  RG-SUBTOTAL        PIC S9(9)V99     COMP-3.
002900     03  RG-MARKUP-PCT      PIC 9(3)         COMP.
003000     03  RG-MARKUP-VALUE    PIC S9(9)V99     COMP-3.
003100     03  RG-PRE-VAT         PIC S9(9)V99     COMP-3.
003200     03  RG-VAT-PCT         PIC 9(3)         COMP.
003300     03  RG-VAT-VALUE       PIC S9(9)V99     COMP-3.
003400     03  RG-TOTAL           PIC S9(9)V99     COMP-3.
003500     03  RG-UNIT-PRICE      PIC S9(9)V99     COMP-3.
003600     03  RG-EMAIL-STATUS    PIC X(14)  VALUE "skipped".
003700     03  FILLER             PIC X(10).
003800*
