000100*  SELECT FOR MATERIAL MASTER LISTING PRINT FILE - 80 COL
000200* 11/03/87 JHC - CREATED FOR BQQLIST.
000300 SELECT  PRINT-FILE ASSIGN TO "BQMATLST"
000400         ORGANIZATION LINE SEQUENTIAL
000500         FILE STATUS PRT-STATUS.
000600*
