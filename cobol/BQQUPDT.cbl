000100*****************************************************************
000200*                                                               *
000300*           MATERIAL MASTER COST UPDATE - BQ MODULE             *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.       BQQUPDT.
001100*--
001200     AUTHOR.           J H CARMODY.
001300*--
001400     INSTALLATION.     APPLEWOOD COMPUTERS.
001500*--
001600     DATE-WRITTEN.     18/03/87.
001700*--
001800     DATE-COMPILED.
001900*--
002000     SECURITY.         COPYRIGHT (C) 1987-2026 AND LATER,
002100                       VINCENT BRYAN COEN.
002200                       DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
002300                       LICENSE.  SEE THE FILE COPYING FOR DETAILS.
002400*--
002500     REMARKS.          APPLIES MATERIAL COST AMENDMENTS FROM THE
002600                       COST CHANGE FILE TO THE MATERIAL MASTER
002700                       AND PRINTS AN UPDATE/EXCEPTION REGISTER.
002800                       USES RW (REPORT WRITER).
002900*--
003000     VERSION.          SEE PROG-NAME IN WS.
003100*--
003200     CALLED MODULES.   NONE.
003300*--
003400     FILES USED :
003500                       BQCOSTCH. MATERIAL COST CHANGE (INPUT).
003600                       BQMAT.    MATERIAL MASTER (I-O).
003700                       BQUPDLST. UPDATE REGISTER (PRINT FILE).
003800*--
003900     ERROR MESSAGES USED.
004000* PROGRAM SPECIFIC:
004100*                       BQ004, BQ005.
004200*--
004300* CHANGES:
004400* 18/03/87 JHC - 1.0.00 CREATED - COST MAINTENANCE WAS PREVIOUSLY
004500*                       A MANUAL RE-KEY OF THE WHOLE MASTER.
004600* 02/09/88 JHC - 1.0.01 EXCEPTION COUNT ADDED TO FOOTING.
004700* 19/06/90 RWT - 1.0.02 REWRITE FAILURE NOW LOGGED, NOT IGNORED -
004800*                       A LOCKED RECORD WAS SILENTLY SKIPPED.
004900* 14/03/91 RWT - 1.0.03 OLD COST PRINTED ALONGSIDE NEW COST ON
005000*                       THE REGISTER FOR AUDIT PURPOSES.
005100* 30/06/94 PDW - 1.0.04 PAGE-LIMIT PULLED OUT TO WS-PAGE-LINES.
005200* 07/01/93 JHC - 1.0.05 TIDIED HEADING COLUMN SPACING.
005300* 11/02/95 PDW - 1.0.06 NO FUNCTIONAL CHANGE - RECOMPILE ONLY.
005400* 22/08/91 RWT - 1.0.07 MAT-STATUS CHECKED ON OPEN, ABORT IF THE
005500*                       MASTER IS MISSING.
005600* 19/09/97 JHC - 1.0.08 NO FUNCTIONAL CHANGE - RECOMPILE ONLY.
005700* 07/02/96 PDW - 1.0.09 NO FUNCTIONAL CHANGE - RECOMPILE ONLY.
005800* 03/12/98 JHC - 1.0.10 YEAR 2000 REVIEW - NO 2-DIGIT YEAR FIELDS
005900*                       IN THIS PROGRAM, NOTHING TO CHANGE.
006000* 26/01/99 JHC - 1.0.11 Y2K SIGN-OFF - SEE BQ000 FOR THE SAME.
006100* 14/06/02 VBC - 1.0.12 FILE STATUS DISPLAY ADDED ON OPEN FAILURE.
006200* 13/02/26 JHC -        NO FUNCTIONAL CHANGE - BQ003 WIDENED IN
006300*                       WSBQMSG HAS NO EFFECT HERE.
006400*
006500*-----------------------------------------------------------------
006600* COPYRIGHT NOTICE.
006700* ****************
006800*
006900* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007000* UPDATED 2026-02-04.
007100*
007200* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007300* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
007400*
007500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007600* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER,
007800* FOR PERSONAL USAGE ONLY, INCLUDING USE WITHIN A BUSINESS, BUT
007900* EXCLUDING REPACKAGING OR RESALE, RENTAL OR HIRE IN ANY WAY.
008000*
008100* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008200* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008300* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
008400* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
008500*
008600* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
008700* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE
008800* TO THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330, MA
008900* 02111-1307 USA.
009000*-----------------------------------------------------------------
009100*
009200 ENVIRONMENT              DIVISION.
009300*================================
009400*
009500 CONFIGURATION           SECTION.
009600 SPECIAL-NAMES.
009700     C01 IS TOP-OF-FORM.
009800*
009900 INPUT-OUTPUT            SECTION.
010000 FILE-CONTROL.
010100 COPY "SELBQCCH.cob".
010200 COPY "SELBQMAT.cob".
010300 COPY "SELBQUPL.cob".
010400*
010500 DATA                    DIVISION.
010600*================================
010700*
010800 FILE                    SECTION.
010900 COPY "FDBQCCH.cob".
011000 COPY "FDBQMAT.cob".
011100 FD  PRINT-FILE
011200     LABEL RECORD IS STANDARD
011300     REPORTS ARE BQ-UPDATE-REGISTER.
011400*
011500 WORKING-STORAGE         SECTION.
011600*-----------------------
011700 77  PROG-NAME               PIC X(17) VALUE "BQQUPDT (1.0.12)".
011800*
011900 COPY "WSBQMSG.cob".
012000*
012100 01  WS-FILE-STATUSES.
012200     03  CCH-STATUS          PIC XX.
012300     03  MAT-STATUS          PIC XX.
012400     03  PRT-STATUS          PIC XX.
012500     03  FILLER              PIC X(04).
012600*
012700 01  WS-SWITCHES.
012800     03  WS-EOF-SWITCH       PIC X      VALUE "N".
012900         88  WS-EOF                     VALUE "Y".
013000     03  WS-FOUND-SWITCH     PIC X      VALUE "N".
013100         88  WS-MAT-FOUND               VALUE "Y".
013200     03  FILLER              PIC X(08).
013300*
013400 01  WS-COUNTERS.
013500     03  WS-UPDATE-CNT       PIC 9(5)   COMP  VALUE ZERO.
013600     03  WS-REJECT-CNT       PIC 9(5)   COMP  VALUE ZERO.
013700     03  WS-PAGE-LINES       BINARY-CHAR UNSIGNED VALUE 56.
013800     03  FILLER              PIC X(10).
013900*
014000 01  WS-CURRENT-DATE         PIC 9(8).
014100 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
014200     03  WS-CD-CCYY          PIC 9(4).
014300     03  WS-CD-MM            PIC 99.
014400     03  WS-CD-DD            PIC 99.
014500*
014600 01  WS-RUN-DATE-EDIT.
014700     03  WS-RDE-CCYY         PIC 9(4).
014800     03  FILLER              PIC X VALUE "-".
014900     03  WS-RDE-MM           PIC 99.
015000     03  FILLER              PIC X VALUE "-".
015100     03  WS-RDE-DD           PIC 99.
015200*
015300 01  WS-OLD-COST             PIC S9(5)V9(4)  COMP-3.
015400 01  WS-ABS-OLD              PIC 9(5)V9(4)   COMP-3.
015500 01  WS-ABS-NEW              PIC 9(5)V9(4)   COMP-3.
015600*
015700 01  WS-OLD-DISPLAY.
015800     03  WS-OD-WHOLE         PIC 9(5).
015900     03  FILLER              PIC X VALUE ".".
016000     03  WS-OD-FRAC          PIC 9(4).
016100 01  WS-OLD-DISPLAY-R REDEFINES WS-OLD-DISPLAY PIC X(10).
016200*
016300 01  WS-NEW-DISPLAY.
016400     03  WS-ND-WHOLE         PIC 9(5).
016500     03  FILLER              PIC X VALUE ".".
016600     03  WS-ND-FRAC          PIC 9(4).
016700 01  WS-NEW-DISPLAY-R REDEFINES WS-NEW-DISPLAY PIC X(10).
016800*
016900 01  WS-RESULT-LIT           PIC X(10).
017000*
017100 REPORT                  SECTION.
017200************************
017300*
017400 RD  BQ-UPDATE-REGISTER
017500     CONTROL FINAL
017600     PAGE LIMIT WS-PAGE-LINES LINES
017700     HEADING 1
017800     FIRST DETAIL 5
017900     LAST DETAIL WS-PAGE-LINES
018000     FOOTING WS-PAGE-LINES.
018100*
018200 01  BQ-UPD-HEADING TYPE PAGE HEADING.
018300     03  LINE 1.
018400         05  COL  1  PIC X(30) VALUE
018500             "APPLEWOOD COMPUTERS - BAKERY".
018600         05  COL 55  PIC X(10) SOURCE WS-RUN-DATE-EDIT.
018700         05  COL 70  PIC X(5)  VALUE "PAGE ".
018800         05  COL 75  PIC ZZ9   SOURCE PAGE-COUNTER.
018900     03  LINE 2.
019000         05  COL  1  PIC X(17) SOURCE PROG-NAME.
019100         05  COL 30  PIC X(30) VALUE
019200             "MATERIAL COST UPDATE REGISTER".
019300     03  LINE 4.
019400         05  COL  1  PIC X(20) VALUE "MATERIAL NAME".
019500         05  COL 25  PIC X(9)  VALUE "OLD COST".
019600         05  COL 38  PIC X(9)  VALUE "NEW COST".
019700         05  COL 51  PIC X(10) VALUE "RESULT".
019800*
019900 01  BQ-UPD-DETAIL TYPE DETAIL.
020000     03  LINE PLUS 1.
020100         05  COL  1  PIC X(20) SOURCE CCH-MAT-NAME.
020200         05  COL 25  PIC X(10) SOURCE WS-OLD-DISPLAY-R.
020300         05  COL 38  PIC X(10) SOURCE WS-NEW-DISPLAY-R.
020400         05  COL 51  PIC X(10) SOURCE WS-RESULT-LIT.
020500*
020600 01  BQ-UPD-FOOTING TYPE CONTROL FOOTING FINAL.
020700     03  LINE PLUS 2.
020800         05  COL  1  PIC X(30) VALUE
020900             "TOTAL MATERIALS UPDATED : ".
021000         05  COL 31  PIC ZZZZ9 SOURCE WS-UPDATE-CNT.
021100     03  LINE PLUS 1.
021200         05  COL  1  PIC X(30) VALUE
021300             "TOTAL MATERIALS NOT FOUND : ".
021400         05  COL 31  PIC ZZZZ9 SOURCE WS-REJECT-CNT.
021500*
021600*-----------------------------------------------------------------
021700* PROCEDURE DIVISION
021800*-----------------------------------------------------------------
021900 PROCEDURE                DIVISION.
022000*================================
022100*
022200 AA000-MAIN.
022300     PERFORM  AA010-OPEN-FILES THRU AA010-EXIT.
022400     INITIATE BQ-UPDATE-REGISTER.
022500     PERFORM  AA030-READ-CHANGE THRU AA030-EXIT.
022600     PERFORM  AA100-APPLY-ONE THRU AA100-EXIT
022700              UNTIL WS-EOF.
022800     TERMINATE BQ-UPDATE-REGISTER.
022900     PERFORM  ZZ900-TERMINATE THRU ZZ900-EXIT.
023000     STOP     RUN.
023100 AA000-EXIT.
023200     EXIT.
023300*
023400 AA010-OPEN-FILES.
023500     ACCEPT   WS-CURRENT-DATE FROM DATE YYYYMMDD.
023600     MOVE     WS-CD-CCYY TO WS-RDE-CCYY.
023700     MOVE     WS-CD-MM   TO WS-RDE-MM.
023800     MOVE     WS-CD-DD   TO WS-RDE-DD.
023900     OPEN     INPUT COST-CHANGE-FILE.
024000     IF       CCH-STATUS NOT = "00"
024100              DISPLAY "BQQUPDT - COST CHANGE FILE NOT FOUND -"
024200              DISPLAY CCH-STATUS
024300              STOP RUN
024400     END-IF.
024500     OPEN     I-O MATERIAL-MASTER-FILE.
024600     IF       MAT-STATUS NOT = "00"
024700              DISPLAY BQ005
024800              DISPLAY MAT-STATUS
024900              STOP RUN
025000     END-IF.
025100     OPEN     OUTPUT PRINT-FILE.
025200 AA010-EXIT.
025300     EXIT.
025400*
025500 AA030-READ-CHANGE.
025600     READ     COST-CHANGE-FILE
025700              AT END MOVE "Y" TO WS-EOF-SWITCH
025800     END-READ.
025900 AA030-EXIT.
026000     EXIT.
026100*
026200*    ONE COST AMENDMENT - LOOK UP THE MASTER BY NAME, REWRITE
026300*    ITS COST IF FOUND, LOG AS MISSING IF NOT.  A NOT-FOUND
026400*    MATERIAL IS BQ004 - WE DO NOT CREATE NEW MASTER RECORDS
026500*    FROM THIS PROGRAM.   -  JHC 18/03/87
026600*
026700 AA100-APPLY-ONE.
026800     PERFORM  AA200-FIND-MATERIAL THRU AA200-EXIT.
026900     IF       WS-MAT-FOUND
027000              MOVE MAT-UNIT-COST TO WS-OLD-COST
027100              MOVE CCH-NEW-UNIT-COST TO MAT-UNIT-COST
027200              REWRITE BQ-MATERIAL-RECORD
027300              IF MAT-STATUS NOT = "00"
027400                  MOVE "rewrite-err" TO WS-RESULT-LIT
027500                  ADD 1 TO WS-REJECT-CNT
027600              ELSE
027700                  MOVE "updated" TO WS-RESULT-LIT
027800                  ADD 1 TO WS-UPDATE-CNT
027900              END-IF
028000     ELSE
028100              DISPLAY BQ004
028200              DISPLAY CCH-MAT-NAME
028300              MOVE ZERO TO WS-OLD-COST
028400              MOVE "not-found" TO WS-RESULT-LIT
028500              ADD 1 TO WS-REJECT-CNT
028600     END-IF.
028700     PERFORM  AA400-FORMAT-COSTS THRU AA400-EXIT.
028800     GENERATE BQ-UPD-DETAIL.
028900     PERFORM  AA030-READ-CHANGE THRU AA030-EXIT.
029000 AA100-EXIT.
029100     EXIT.
029200*
029300 AA200-FIND-MATERIAL.
029400     MOVE     "N" TO WS-FOUND-SWITCH.
029500     MOVE     CCH-MAT-NAME TO MAT-NAME.
029600     READ     MATERIAL-MASTER-FILE
029700              INVALID KEY
029800                  CONTINUE
029900              NOT INVALID KEY
030000                  MOVE "Y" TO WS-FOUND-SWITCH
030100     END-READ.
030200 AA200-EXIT.
030300     EXIT.
030400*
030500*    OLD/NEW COST SPLIT FOR DISPLAY - SAME HAND METHOD AS
030600*    BQQLIST, NO INTRINSIC FUNCTIONS.   -  RWT 14/03/91
030700*
030800 AA400-FORMAT-COSTS.
030900     MOVE     WS-OLD-COST TO WS-ABS-OLD.
031000     COMPUTE  WS-OD-WHOLE = WS-ABS-OLD.
031100     COMPUTE  WS-OD-FRAC = (WS-ABS-OLD - WS-OD-WHOLE) * 10000.
031200     MOVE     CCH-NEW-UNIT-COST TO WS-ABS-NEW.
031300     COMPUTE  WS-ND-WHOLE = WS-ABS-NEW.
031400     COMPUTE  WS-ND-FRAC = (WS-ABS-NEW - WS-ND-WHOLE) * 10000.
031500 AA400-EXIT.
031600     EXIT.
031700*
031800 ZZ900-TERMINATE.
031900     CLOSE    COST-CHANGE-FILE.
032000     CLOSE    MATERIAL-MASTER-FILE.
032100     CLOSE    PRINT-FILE.
032200     DISPLAY  "BQQUPDT - MATERIALS UPDATED : " WS-UPDATE-CNT.
032300     DISPLAY  "BQQUPDT - MATERIALS REJECTED : " WS-REJECT-CNT.
032400 ZZ900-EXIT.
032500     EXIT.
032600*
