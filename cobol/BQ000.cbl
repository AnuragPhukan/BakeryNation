000100*****************************************************************
000200*                                                               *
000300*                BAKERY QUOTATION BATCH DRIVER                  *
000400*        BOM EXPANSION, COSTING & QUOTE DOCUMENT PRINTING       *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100 PROGRAM-ID.        BQ000.
001200 AUTHOR.            J H CARMODY.
001300 INSTALLATION.      APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.      04/02/87.
001500 DATE-COMPILED.
001600 SECURITY.          COPYRIGHT (C) 1987-2026 AND LATER,
001700                    VINCENT BRYAN COEN.  DISTRIBUTED UNDER
001800                    THE GNU GENERAL PUBLIC LICENSE.  SEE THE
001900                    FILE COPYING FOR DETAILS.
002000*
002100*    REMARKS.          BAKERY QUOTATION BATCH DRIVER.
002200*                      READS THE QUOTE REQUEST FILE, EXPANDS
002300*                      EACH REQUEST'S BILL OF MATERIALS, PRICES
002400*                      IT AGAINST THE MATERIAL MASTER AND FX
002500*                      RATE TABLE, PRINTS THE QUOTE DOCUMENT
002600*                      AND APPENDS THE QUOTE REGISTER.
002700*
002800*    VERSION.          SEE PROG-NAME IN WS.
002900*
003000*    CALLED MODULES.   NONE.
003100*
003200*    FILES USED :
003300*                      BQQREQ.   QUOTE REQUEST (IN).
003400*                      BQMAT.    MATERIAL MASTER (IN, INDEXED).
003500*                      BQFXRATE. FX RATE TABLE (IN).
003600*                      BQQREG.   QUOTE REGISTER (OUT, EXTEND).
003700*                      BQPRINT.  QUOTE DOCUMENT (OUT).
003800*
003900*    ERROR MESSAGES USED.
004000*                      BQ001  ZERO QUANTITY ON REQUEST.
004100*                      BQ002  JOB TYPE NOT ON BQ-JOB-HDR-TABLE.
004200*                      BQ003  ONE OR MORE BOM INGREDIENTS MISSING
004300*                             FROM THE MATERIAL MASTER.
004400*                      BQ005  MATERIAL MASTER OPEN FAILED - FATAL.
004500*                      BQ006  FX RATE FILE OPEN FAILED - WARNING
004600*                             ONLY, RUN CONTINUES.
004700*                      BQ007  QUOTE REQUEST FILE OPEN FAILED -
004800*                             FATAL.
004900*                      BQ008  NO UNIT CONVERSION KNOWN BETWEEN THE
005000*                             BOM UNIT AND THE MASTER UNIT.
005100*                      BQW01  FX RATE MISSING FOR A NON-BASE
005200*                             CURRENCY LINE - LEFT UNCONVERTED.
005300*
005400* CHANGES:
005500* 04/02/87 JHC - 1.0.00 WRITTEN - FIRST CUT OF THE QUOTE BATCH.
005600* 19/05/87 JHC -    .01 ADDED PASTRY_BOX JOB TYPE TO BOM TABLE.
005700* 02/11/88 JHC -    .02 FX CONVERSION ADDED FOR NON-GBP QUOTES.
005800* 14/03/90 RWT -    .03 MARKUP/VAT MADE PARAMETER DRIVEN ON
005900*                       THE REQUEST RECORD RATHER THAN FIXED.
006000* 22/08/91 RWT -    .04 QUOTE REGISTER FILE ADDED - AUDIT ASK
006100*                       FROM ACCOUNTS, TICKET BQ-004.
006200* 14/05/92 RWT          RE-TESTED AFTER PRINTER CHANGEOVER FROM
006300*                       DRUM TO LASER - NO SOURCE CHANGE NEEDED,
006400*                       QUOTE DOCUMENT STILL FITS 60 LINE PAGE.
006500* 07/01/93 JHC -    .05 EMAIL FORMAT CHECK ADDED ON INTAKE.
006600* 30/06/94 PDW -    .06 UNIT CONVERTER EXTENDED FOR ML <-> L
006700*                       AND G <-> KG ON MIS-KEYED BOM UNITS.
006800* 11/02/95 PDW -    .07 VALID-UNTIL DATE CALCULATED ON QUOTE,
006900*                       14 DAYS FORWARD, TICKET BQ-006.
007000* 19/09/97 JHC -    .08 MISSING MATERIAL NAMES NOW LISTED IN
007100*                       FULL ON BQ003 RATHER THAN FIRST ONLY.
007200* 03/12/98 PDW - 2.0.00 Y2K - QR-DUE-DATE AND ALL WORKING DATE
007300*                       FIELDS WIDENED TO CCYY, VALID-UNTIL
007400*                       CENTURY ROLLOVER RE-TESTED AND OK.
007500* 26/01/99 PDW -    .01 CONFIRMED DATE ROLLOVER OVER 31/12/99
007600*                       BOUNDARY - NO FURTHER Y2K ISSUES FOUND.
007700* 02/08/00 PDW          ANNUAL REVIEW - COMPILE CLEAN, NO CHANGE.
007800* 14/07/01 RWT -    .09 WARNING COUNT ADDED TO RUN-END MESSAGE.
007900* 08/10/04 RWT -    .10 QR-NOTES WIDENED, SEE WSBQREQ TICKET
008000*                       BQ-011, CARRIED THROUGH TO REGISTER.
008100* 12/03/09 PDW      OPEN COBOL V3.00.00 MIGRATION - NO SOURCE
008200*                       CHANGES REQUIRED IN THIS MODULE.
008300* 18/11/11 PDW      DATE-FORM SUPPORT REVIEWED - NOT USED HERE
008400*                       AS ALL DATES ON THIS SUITE ARE FIXED
008500*                       CCYY-MM-DD, NO MULTI-FORM NEED.
008600* 16/04/24 VBC      COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
008700*                       PREVIOUS NOTICES.
008800* 04/02/26 JHC -    .11 RECAST FOR THE NEW BQ SUITE SHARED
008900*                       COPYBOOKS (WSBQCFG/WSBQLINE/WSBQMSG).
009000* 09/02/26 JHC -    .12 SEPARATE PRINT FILE NAME PER BQ PROGRAM
009100*                       (BQPRINT/BQLIST/BQUPDREG) SO A RERUN OF
009200*                       ONE STEP CANNOT CLOBBER ANOTHER'S SPOOL.
009300* 18/02/26 VBC -    .13 REVIEW FIX - QUOTE-ID SUFFIX WAS A RUN
009400*                       COUNTER, NOW QUANTITY MODULO 1000 AS THE
009500*                       REGISTER LAYOUT ALWAYS INTENDED.
009600* 18/02/26 VBC -    .14 REVIEW FIX - LABOR RATE FX CONVERSION NOW
009700*                       RUNS WHETHER OR NOT THE REQUEST SUPPLIED
009800*                       ITS OWN RATE, NOT JUST THE DEFAULTED ONE.
009900* 18/02/26 VBC -    .15 REVIEW FIX - NOTES LINE NOW CARRIES THE
010000*                       CUSTOMER EMAIL AND THE DOCUMENT LISTS ANY
010100*                       FX-MISSING WARNINGS AFTER THE CLOSING LINE
010200* 18/02/26 VBC -    .16 REVIEW FIX - BQFXRATE/BQQREQ/BQQREG ARE
010300*                       PLAIN SEQUENTIAL, NOT LINE SEQUENTIAL -
010400*                       THEIR RECORDS CARRY PACKED COMP-3 FIELDS
010500*                       THAT A LINE-ORIENTED ORGANIZATION WOULD
010600*                       CORRUPT AT RECORD BOUNDARIES.
010700* 18/02/26 VBC -    .17 REVIEW FIX - RG-LABOR-RATE NOW COMES FROM
010800*                       A COMPUTE ROUNDED, NOT A PLAIN MOVE, SO A
010900*                       4-DECIMAL CONVERTED RATE ROUNDS TO 2
011000*                       DECIMALS INSTEAD OF BEING TRUNCATED.
011100* 18/02/26 VBC -    .18 REVIEW FIX - RG-EMAIL-STATUS IS NOW RESET
011200*                       TO "SKIPPED" ON EVERY REGISTER WRITE - THE
011300*                       RECORD AREA IS REUSED SO A PRIOR BAD
011400*                       ADDRESS WAS BLEEDING INTO LATER QUOTES.
011500*
011600*************************************************************
011700* COPYRIGHT NOTICE.
011800* ****************
011900*
012000* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
012100* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
012200* 1976-2026 AND LATER.
012300*
012400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
012500* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE
012600* AS PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND
012700* LATER, FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN
012800* A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE IN ANY WAY.
012900*
013000* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
013100* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
013200* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE
013300* THE GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
013400*
013500* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
013600* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT,
013700* WRITE TO THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE,
013800* SUITE 330, BOSTON, MA 02111-1307 USA.
013900*************************************************************
014000*
014100 ENVIRONMENT              DIVISION.
014200*================================
014300*
014400 CONFIGURATION           SECTION.
014500*    C01 DRIVES THE PRINTER CHANNEL SKIP TO A NEW QUOTE DOCUMENT.
014600 SPECIAL-NAMES.
014700     C01 IS TOP-OF-FORM
014800     SWITCH-1 IS BQ-RERUN-SWITCH
014900                 ON STATUS IS BQ-RERUN-DAY
015000                 OFF STATUS IS BQ-NORMAL-DAY.
015100*
015200*
015300*    SWITCH-1 / BQ-RERUN-SWITCH IS SET BY THE OPERATOR AT THE
015400*    CONSOLE BEFORE A RE-RUN OF A FAILED STEP - NOT TESTED BY
015500*    THIS PROGRAM TODAY, BUT RESERVED FOR THE PLANNED RE-RUN
015600*    SUPPRESSION OF DUPLICATE REGISTER ENTRIES ON A RESTART.
015700*
015800 INPUT-OUTPUT             SECTION.
015900 FILE-CONTROL.
016000*
016100*    ALL FOUR SELECTS BELOW ARE PLAIN SEQUENTIAL (OR INDEXED
016200*    FOR THE MASTER) - NEVER LINE SEQUENTIAL.  THE REQUEST,
016300*    FX RATE AND REGISTER RECORDS ALL CARRY PACKED COMP-3
016400*    AMOUNT FIELDS THAT A LINE-ORIENTED ORGANIZATION WOULD
016500*    MISREAD AT A RECORD BOUNDARY.   -  VBC 18/02/26
016600*
016700 COPY "SELBQREQ.cob".
016800 COPY "SELBQMAT.cob".
016900 COPY "SELBQFX.cob".
017000 COPY "SELBQREG.cob".
017100 COPY "SELBQPRT.cob".
017200*
017300 DATA                     DIVISION.
017400*================================
017500*
017600 FILE                    SECTION.
017700*
017800*    REQUEST RECORD LAYOUT - ONE PER QUOTE WANTED.  SEE
017900*    FDBQREQ.COB FOR THE FULL FIELD LIST; QR-JOB-TYPE AND
018000*    QR-QUANTITY DRIVE THE BOM EXPANSION AT BB100.
018100*
018200 COPY "FDBQREQ.cob".
018300*
018400*    MATERIAL MASTER - INDEXED ON MAT-NAME, ONE RECORD PER
018500*    INGREDIENT CARRYING ITS UNIT COST, UNIT OF MEASURE AND
018600*    CURRENCY.  READ TWICE PER BOM LINE (CC100 THEN CC050) -
018700*    A KEYED RE-READ IS CHEAPER HERE THAN HOLDING 8 RECORDS
018800*    IN A WORKING-STORAGE TABLE FOR THE SAKE OF ONE PASS.
018900*
019000 COPY "FDBQMAT.cob".
019100*
019200*    FX RATE TABLE - ONE RECORD PER CURRENCY, RATE QUOTED
019300*    AGAINST THE CONFIGURED BASE CURRENCY.  LOADED WHOLE INTO
019400*    BQ-FX-TAB AT AA020 SO BB310 CAN SCAN IT IN MEMORY RATHER
019500*    THAN RE-READING THE FILE FOR EVERY CONVERSION.
019600*
019700 COPY "FDBQFX.cob".
019800*
019900*    QUOTE REGISTER - APPENDED TO, NEVER REWRITTEN.  OPENED
020000*    EXTEND AT AA010; FALLS BACK TO OUTPUT ONLY ON A FIRST
020100*    RUN WHEN THE FILE DOES NOT YET EXIST ON THE VOLUME.
020200*
020300 COPY "FDBQREG.cob".
020400*
020500*    PRINT FILE CARRIES THE QUOTE DOCUMENT ITSELF, DRIVEN
020600*    ENTIRELY BY REPORT WRITER (SEE THE REPORT SECTION BELOW) -
020700*    NO PROCEDURE DIVISION CODE EVER WRITES TO IT DIRECTLY.
020800*
020900 FD  PRINT-FILE
021000     LABEL RECORD IS STANDARD
021100     REPORTS ARE BQ-QUOTE-DOCUMENT.
021200*
021300 WORKING-STORAGE          SECTION.
021400*------------------------
021500 77  PROG-NAME            PIC X(17) VALUE "BQ000 (1.0.11)".
021600*
021700*    COMPILED DEFAULTS - BASE CURRENCY, STANDARD LABOR RATE,
021800*    MARKUP/VAT FRACTIONS, VALIDITY PERIOD.  A REQUEST MAY
021900*    OVERRIDE ANY OF THESE; CC900 DECIDES REQUEST VS DEFAULT
022000*    FIELD BY FIELD.
022100 COPY "WSBQCFG.cob".
022200*    JOB-TYPE HEADER TABLE (STANDARD LABOR HOURS PER JOB) AND
022300*    THE JOB-LINE BOM REFERENCE TABLE, PLUS THE PER-QUOTE
022400*    PRICED-LINE AND WARNING TABLES BB100/CC050/DD060 BUILD.
022500 COPY "WSBQLINE.cob".
022600*    CONSOLE MESSAGE LITERALS - BQ001 THROUGH BQ008 AND THE
022700*    BQW-PREFIXED WARNING TEXTS, SHARED ACROSS THE BQ SUITE
022800*    SO ALL THREE PROGRAMS REPORT THE SAME WORDING.
022900 COPY "WSBQMSG.cob".
023000*
023100*  FILE STATUS AND RUN SWITCHES.  THE FOUR STATUS FIELDS ARE
023200*  CHECKED IMMEDIATELY AFTER EVERY OPEN/READ/WRITE THAT CAN
023300*  FAIL - A NON-ZERO STATUS ON THE REQUEST OR MASTER FILE IS
023400*  FATAL (SEE AA010), A MISSING FX FILE IS NOT (SEE BB310).
023500*
023600 01  WS-FILE-STATUSES.
023700     03  QR-STATUS         PIC XX.
023800     03  MAT-STATUS        PIC XX.
023900     03  FX-STATUS         PIC XX.
024000     03  RG-STATUS         PIC XX.
024100     03  PRT-STATUS        PIC XX.
024200     03  FILLER            PIC X(10).
024300*
024400 01  WS-RUN-SWITCHES.
024500     03  WS-EOF-SWITCH     PIC X      VALUE "N".
024600         88  WS-EOF                   VALUE "Y".
024700     03  WS-QUOTE-VALID-SW PIC X      VALUE "Y".
024800         88  WS-QUOTE-VALID           VALUE "Y".
024900     03  WS-JOB-FOUND-SW   PIC X      VALUE "N".
025000         88  WS-JOB-FOUND             VALUE "Y".
025100     03  WS-FX-MISS-SW     PIC X      VALUE "N".
025200         88  WS-FX-MISSING            VALUE "Y".
025300     03  WS-EMAIL-OK-SW    PIC X      VALUE "N".
025400         88  WS-EMAIL-VALID           VALUE "Y".
025500     03  FILLER            PIC X(10).
025600*
025700*  RUN TOTALS, DISPLAYED AT ZZ900-TERMINATE.  WS-WARN-CNT IS
025800*  THE WHOLE-RUN COUNT OF FX-MISSING WARNINGS, SEPARATE FROM
025900*  BQ-WARN-CNT IN WSBQLINE.COB WHICH IS PER-QUOTE.
026000*
026100 01  WS-COUNTERS.
026200     03  WS-QUOTE-CNT      PIC 9(5)   COMP  VALUE ZERO.
026300     03  WS-WARN-CNT       PIC 9(5)   COMP  VALUE ZERO.
026400     03  WS-REJECT-CNT     PIC 9(5)   COMP  VALUE ZERO.
026500     03  FILLER            PIC X(10).
026600*
026700*  SCRATCH FIELDS SHARED ACROSS THE COSTING/EMAIL/BOM
026800*  PARAGRAPHS.  WS-CONV-COST IS THE ONE TO WATCH - IT IS
026900*  REUSED FOR BOTH MATERIAL AND LABOR FX CONVERSION, SO
027000*  IT MUST BE LOADED FRESH BEFORE EVERY CALL TO BB300.
027100*
027200 01  WS-WORK-FIELDS.
027300*    SET BY AA300'S JOB-HEADER TABLE SCAN, USED BY CC900 TO
027400*    PICK UP THE STANDARD LABOR HOURS FOR THIS JOB-TYPE.
027500     03  BQ-CUR-JOB-IX     BINARY-CHAR UNSIGNED.
027600*    DD050'S @ AND TRAILING-DOT POSITIONS WITHIN QR-EMAIL.
027700     03  WS-AT-POS         BINARY-SHORT UNSIGNED.
027800     03  WS-DOT-POS        BINARY-SHORT UNSIGNED.
027900     03  WS-SCAN-IX        BINARY-SHORT UNSIGNED.
028000     03  WS-LOCAL-LEN      BINARY-SHORT UNSIGNED.
028100     03  WS-DOMAIN-LEN     BINARY-SHORT UNSIGNED.
028200*    BB200'S ML/L OR G/KG UNIT-TO-BOM-UNIT MULTIPLIER.
028300     03  WS-FACTOR         PIC S9(3)V9(6)   COMP-3.
028400*    MARKUP/VAT FRACTION, SHARED BY BOTH CC900 CASCADES.
028500     03  WS-PCT-RAW        PIC S9(5)V9(4)   COMP-3.
028600     03  WS-CONV-COST      PIC S9(7)V9(4)   COMP-3.
028700     03  WS-TEMP-AMT       PIC S9(9)V9(4)   COMP-3.
028800     03  WS-ROUND-1DP      PIC S9(7)V9(1)   COMP-3.
028900*    ISO CURRENCY CODES PASSED INTO BB300-CONVERT-CCY.
029000     03  WS-CCY-FROM       PIC X(3).
029100     03  WS-CCY-TO         PIC X(3).
029200     03  WS-RATE-FROM      PIC S9(5)V9(6)   COMP-3.
029300     03  WS-RATE-TO        PIC S9(5)V9(6)   COMP-3.
029400*    BB310'S SEARCH ARGUMENT AND RESULT - RELOADED BEFORE
029500*    EVERY CALL SINCE BB300 CALLS BB310 TWICE PER LINE.
029600     03  WS-FX-LOOKUP-CCY  PIC X(3).
029700     03  WS-FX-LOOKUP-RATE PIC S9(5)V9(6)   COMP-3.
029800*    SPLIT HALVES OF QR-EMAIL AROUND THE @, BUILT BY DD050.
029900     03  WS-EMAIL-LOCAL    PIC X(40).
030000     03  WS-EMAIL-DOMAIN   PIC X(40).
030100     03  FILLER            PIC X(10).
030200*
030300*  CURRENT RUN DATE - FED FROM CURRENT-DATE AT AA000.
030400*
030500 01  WS-CURRENT-DATE.
030600     03  WS-CUR-CCYY       PIC 9(4).
030700     03  WS-CUR-MM         PIC 99.
030800     03  WS-CUR-DD         PIC 99.
030900 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE
031000                           PIC 9(8).
031100*
031200*  QUOTE DATE / VALID-UNTIL - BUILT BY DD000/EE100.
031300*
031400 01  WS-QUOTE-DATE-GRP.
031500     03  WS-QD-CCYY        PIC 9(4).
031600     03  WS-QD-MM          PIC 99.
031700     03  WS-QD-DD          PIC 99.
031800 01  WS-QUOTE-DATE-ISO REDEFINES WS-QUOTE-DATE-GRP.
031900     03  WS-QD-YMD         PIC 9(8).
032000*
032100 01  WS-VALID-DATE-GRP.
032200     03  WS-VD-CCYY        PIC 9(4).
032300     03  WS-VD-MM          PIC 99.
032400     03  WS-VD-DD          PIC 99.
032500 01  WS-VALID-DATE-ISO REDEFINES WS-VALID-DATE-GRP.
032600     03  WS-VD-YMD         PIC 9(8).
032700*
032800*  STANDALONE SCRATCH COUNTERS FOR THE DATE-ARITHMETIC AND
032900*  STRING-TRIMMING PARAGRAPHS BELOW - KEPT AS SEPARATE 01
033000*  LEVELS RATHER THAN GROUPED, AS THEY BELONG TO DIFFERENT
033100*  PARAGRAPHS AND HAVE NOTHING IN COMMON BUT BEING SMALL.
033200*
033300 01  WS-VALID-DAYS-CNT     PIC 99      COMP.
033400 01  WS-DIM-DAYS           PIC 9(2)    COMP.
033500 01  WS-LEAP-Q             PIC 9(4)    COMP.
033600 01  WS-LEAP-R             PIC 9(4)    COMP.
033700 01  WS-QUOTE-SEQ          PIC 9(3).
033800 01  WS-QTY-QUOT            PIC 9(5)    COMP.
033900 01  WS-NOTES-LEN           PIC 99      COMP.
034000 01  WS-EMAIL-LEN           PIC 99      COMP.
034100*
034200*  EDITED ISO (CCYY-MM-DD) FORMS FOR PRINTING/REGISTER.
034300*
034400 01  WS-QUOTE-DATE-EDIT.
034500     03  WS-QDE-CCYY       PIC 9(4).
034600     03  FILLER            PIC X VALUE "-".
034700     03  WS-QDE-MM         PIC 99.
034800     03  FILLER            PIC X VALUE "-".
034900     03  WS-QDE-DD         PIC 99.
035000 01  WS-VALID-DATE-EDIT.
035100     03  WS-VDE-CCYY       PIC 9(4).
035200     03  FILLER            PIC X VALUE "-".
035300     03  WS-VDE-MM         PIC 99.
035400     03  FILLER            PIC X VALUE "-".
035500     03  WS-VDE-DD         PIC 99.
035600*
035700*  DAYS-IN-MONTH TABLE, NON-LEAP.  FEB BUMPED TO 29 IN EE100
035800*  WHEN WS-VD-CCYY IS FOUND TO BE A LEAP YEAR.
035900*
036000 01  WS-DIM-LITERALS.
036100     03  FILLER            PIC 9(2)  VALUE 31.
036200     03  FILLER            PIC 9(2)  VALUE 28.
036300     03  FILLER            PIC 9(2)  VALUE 31.
036400     03  FILLER            PIC 9(2)  VALUE 30.
036500     03  FILLER            PIC 9(2)  VALUE 31.
036600     03  FILLER            PIC 9(2)  VALUE 30.
036700     03  FILLER            PIC 9(2)  VALUE 31.
036800     03  FILLER            PIC 9(2)  VALUE 31.
036900     03  FILLER            PIC 9(2)  VALUE 30.
037000     03  FILLER            PIC 9(2)  VALUE 31.
037100     03  FILLER            PIC 9(2)  VALUE 30.
037200     03  FILLER            PIC 9(2)  VALUE 31.
037300 01  WS-DIM-TABLE REDEFINES WS-DIM-LITERALS.
037400     03  WS-DIM-ENTRY      OCCURS 12 TIMES
037500                           INDEXED BY WS-DIM-IX
037600                           PIC 9(2).
037700*
037800 01  WS-MESSAGE-LINE       PIC X(80).
037900 01  WS-QUOTE-ID           PIC X(14).
038000*
038100*  NOTES LINE IS THE REQUEST NOTES PLUS THE CUSTOMER EMAIL,
038200*  TRAILING SPACES SQUEEZED OUT BY DD055 BEFORE STRINGING -
038300*  70 WAS TOO NARROW ONCE THE EMAIL SUFFIX WAS ADDED.
038400*                                          -  VBC 18/02/26
038500*
038600 01  WS-NOTES-PRT          PIC X(120).
038700 01  WS-WARN-TEXT          PIC X(60).
038800*
038900 REPORT                  SECTION.
039000*************************************
039100*
039200*    ONE QUOTE, ONE PAGE - AN 8-INGREDIENT RECIPE PLUS LABOR,
039300*    TOTALS, NOTES AND UP TO 5 WARNING LINES COMFORTABLY FITS
039400*    UNDER THE 55-LINE LAST DETAIL BOUNDARY, SO THIS SHOP HAS
039500*    NEVER NEEDED A SECOND PAGE PER QUOTE.
039600*
039700 RD  BQ-QUOTE-DOCUMENT
039800     PAGE LIMIT      60 LINES
039900     HEADING         1
040000     FIRST DETAIL    9
040100     LAST DETAIL     55
040200     FOOTING         58.
040300*
040400*  PAGE HEADING - COMPANY/QUOTE-ID/DATES/CUSTOMER BLOCK FOLLOWED
040500*  BY THE COLUMN CAPTIONS FOR THE BOM-LINE/LABOR DETAIL BELOW.
040600*
040700 01  BQ-DOC-HEADING       TYPE PAGE HEADING.
040800*    LINE 1 - COMPANY NAME LEFT, "QUOTATION" LEGEND RIGHT.
040900     03  LINE 1.
041000         05  COL  1  PIC X(30)  SOURCE RG-COMPANY.
041100         05  COL 60  PIC X(14)  VALUE "QUOTATION".
041200*    LINE 2 - QUOTE-ID LEFT, QUOTE DATE RIGHT.
041300     03  LINE 2.
041400         05  COL  1  PIC X(12)  VALUE "QUOTE ID:".
041500         05  COL 13  PIC X(14)  SOURCE RG-QUOTE-ID.
041600         05  COL 50  PIC X(12)  VALUE "QUOTE DATE:".
041700         05  COL 62  PIC X(10)  SOURCE RG-QUOTE-DATE.
041800*    LINE 3 - EXPIRY, SET BY EE100 TO TODAY PLUS THE
041900*    COMPILED VALIDITY PERIOD.
042000     03  LINE 3.
042100         05  COL  1  PIC X(13)  VALUE "VALID UNTIL:".
042200         05  COL 13  PIC X(10)  SOURCE RG-VALID-UNTIL.
042300*    LINE 4 - CUSTOMER NAME AS KEYED ON THE REQUEST.
042400     03  LINE 4.
042500         05  COL  1  PIC X(10)  VALUE "CUSTOMER:".
042600         05  COL 13  PIC X(30)  SOURCE RG-CUSTOMER.
042700*    LINE 5 - JOB TYPE AND QUANTITY ORDERED.
042800     03  LINE 5.
042900         05  COL  1  PIC X(9)   VALUE "PROJECT:".
043000         05  COL 13  PIC X(12)  SOURCE RG-JOB-TYPE.
043100         05  COL 26  PIC X(3)   VALUE "X".
043200         05  COL 30  PIC ZZZZ9  SOURCE RG-QUANTITY.
043300*    LINE 6 - REQUESTED DELIVERY DATE.
043400     03  LINE 6.
043500         05  COL  1  PIC X(5)   VALUE "DUE:".
043600         05  COL 13  PIC X(10)  SOURCE RG-DUE-DATE.
043700*    LINE 8 - COLUMN CAPTIONS FOR THE BOM/LABOR DETAIL BELOW;
043800*    LINE 7 LEFT BLANK AS A SEPARATOR.
043900     03  LINE 8.
044000         05  COL  1  PIC X(22)  VALUE "ITEM".
044100         05  COL 23  PIC X(10)  VALUE "QTY".
044200         05  COL 33  PIC X(6)   VALUE "UNIT".
044300         05  COL 40  PIC X(16)  VALUE "UNIT COST".
044400         05  COL 58  PIC X(10)  VALUE "LINE COST".
044500*
044600*  ONE LINE PER PRICED INGREDIENT, IN BQ-QUOTE-LINE-TABLE ORDER
044700*  (I.E. THE ORDER THE INGREDIENTS APPEAR IN THE JOB-TYPE BOM
044800*  TABLE, NOT ALPHABETICAL).
044900*
045000 01  BQ-BOM-DETAIL         TYPE DETAIL.
045100     03  LINE PLUS 1.
045200         05  COL  1  PIC X(22) SOURCE QL-NAME(BQ-QLINE-IX).
045300         05  COL 23  PIC ZZZ9.999
045400                           SOURCE QL-QTY(BQ-QLINE-IX).
045500         05  COL 33  PIC X(4)  SOURCE QL-UNIT(BQ-QLINE-IX).
045600         05  COL 40  PIC X(3)  SOURCE RG-CURRENCY.
045700         05  COL 44  PIC ZZ,ZZ9.99
045800                           SOURCE QL-UNIT-COST(BQ-QLINE-IX).
045900         05  COL 58  PIC ZZ,ZZ9.99
046000                           SOURCE QL-LINE-COST(BQ-QLINE-IX).
046100*
046200*  LABOR IS NOT A BOM INGREDIENT SO IT GETS ITS OWN GROUP, BUT
046300*  ITS COLUMNS LINE UP WITH BQ-BOM-DETAIL ABOVE SO THE TWO
046400*  PRINT AS ONE CONTINUOUS TABLE.
046500*
046600 01  BQ-LABOR-DETAIL       TYPE DETAIL.
046700     03  LINE PLUS 2.
046800         05  COL  1  PIC X(22) VALUE "LABOR".
046900         05  COL 23  PIC ZZZ9.999 SOURCE RG-LABOR-HOURS.
047000         05  COL 33  PIC X(4)  VALUE "HRS".
047100         05  COL 40  PIC X(3)  SOURCE RG-CURRENCY.
047200         05  COL 44  PIC ZZ,ZZ9.99 SOURCE RG-LABOR-RATE.
047300         05  COL 58  PIC ZZ,ZZ9.99  SOURCE RG-LABOR-COST.
047400*
047500*    TOTALS, NOTES AND CLOSING ARE SEPARATE DETAIL GROUPS, NOT
047600*    A CONTROL FOOTING, SO THE WARNING LINES BELOW CAN BE
047700*    GENERATED AFTER THE CLOSING LINE - A CONTROL FOOTING
047800*    FINAL ALWAYS FALLS AFTER EVERY DETAIL, WHICH WOULD PUT
047900*    THE WARNINGS AHEAD OF "THANK YOU FOR YOUR BUSINESS"
048000*    INSTEAD OF AFTER IT.   -  VBC 18/02/26
048100*
048200 01  BQ-TOTALS-DETAIL       TYPE DETAIL.
048300*    MATERIALS AND LABOR SUBTOTALS, SKIPPING ONE BLANK LINE
048400*    AFTER THE LAST BOM/LABOR DETAIL LINE ABOVE.
048500     03  LINE PLUS 2.
048600         05  COL  1  PIC X(20) VALUE "MATERIALS SUBTOTAL".
048700         05  COL 58  PIC ZZ,ZZ9.99 SOURCE RG-MATERIALS-SUB.
048800     03  LINE PLUS 1.
048900         05  COL  1  PIC X(20) VALUE "LABOR SUBTOTAL".
049000         05  COL 58  PIC ZZ,ZZ9.99 SOURCE RG-LABOR-COST.
049100*    SUBTOTAL = MATERIALS + LABOR, SEE CC900.
049200     03  LINE PLUS 1.
049300         05  COL  1  PIC X(20) VALUE "SUBTOTAL".
049400         05  COL 58  PIC ZZ,ZZ9.99 SOURCE RG-SUBTOTAL.
049500*    MARKUP PERCENTAGE AND VALUE - FROM THE REQUEST OR THE
049600*    COMPILED DEFAULT, SEE CC900-COSTING-CASCADE.
049700     03  LINE PLUS 1.
049800         05  COL  1  PIC X(16) VALUE "MARKUP".
049900         05  COL 18  PIC ZZ9   SOURCE RG-MARKUP-PCT.
050000         05  COL 21  PIC X(2)  VALUE "%".
050100         05  COL 58  PIC ZZ,ZZ9.99 SOURCE RG-MARKUP-VALUE.
050200     03  LINE PLUS 1.
050300         05  COL  1  PIC X(20) VALUE "PRICE BEFORE VAT".
050400         05  COL 58  PIC ZZ,ZZ9.99 SOURCE RG-PRE-VAT.
050500*    VAT PERCENTAGE AND VALUE, SAME SOURCE RULE AS MARKUP.
050600     03  LINE PLUS 1.
050700         05  COL  1  PIC X(16) VALUE "VAT".
050800         05  COL 18  PIC ZZ9   SOURCE RG-VAT-PCT.
050900         05  COL 21  PIC X(2)  VALUE "%".
051000         05  COL 58  PIC ZZ,ZZ9.99 SOURCE RG-VAT-VALUE.
051100*    GRAND TOTAL, BLANK LINE ABOVE TO SET IT APART.
051200     03  LINE PLUS 2.
051300         05  COL  1  PIC X(20) VALUE "TOTAL".
051400         05  COL 58  PIC ZZ,ZZ9.99 SOURCE RG-TOTAL.
051500*    UNIT PRICE = TOTAL / QUANTITY, THE ONE FIGURE THE
051600*    CUSTOMER ACTUALLY WANTS TO COMPARE AGAINST A QUOTE FROM
051700*    ANOTHER BAKERY.
051800     03  LINE PLUS 1.
051900         05  COL  1  PIC X(20) VALUE "UNIT PRICE".
052000         05  COL 58  PIC ZZ,ZZ9.99 SOURCE RG-UNIT-PRICE.
052100*
052200*  ONE LINE BUILT BY DD055-BUILD-NOTES-LINE - CARRIES THE DUE
052300*  DATE AND THE CUSTOMER'S E-MAIL ADDRESS (SEE WS-NOTES-PRT).
052400*
052500 01  BQ-NOTES-DETAIL        TYPE DETAIL.
052600     03  LINE PLUS 3.
052700         05  COL  1  PIC X(120) SOURCE WS-NOTES-PRT.
052800*
052900*  STANDARD SIGN-OFF LINE, EVERY QUOTE, NO CONDITIONS.
053000*
053100 01  BQ-CLOSING-DETAIL      TYPE DETAIL.
053200     03  LINE PLUS 2.
053300         05  COL  1  PIC X(29) VALUE
053400             "THANK YOU FOR YOUR BUSINESS!".
053500*
053600*  ONE GENERATE PER ENTRY IN BQ-WARN-TABLE (SEE WSBQLINE.COB) -
053700*  DD060-ADD-WARNING LOADS THE TABLE, DD100-PRINT-QUOTE-DOC
053800*  DRIVES THE PERFORM THAT GENERATES THEM AFTER THE CLOSING
053900*  LINE.  A QUOTE WITH NO MISSING FX RATES GENERATES NONE.
054000*
054100 01  BQ-WARN-DETAIL         TYPE DETAIL.
054200     03  LINE PLUS 1.
054300         05  COL  1  PIC X(10) VALUE "WARNING -".
054400         05  COL 12  PIC X(60)
054500                           SOURCE BQ-WARN-LINE(BQ-WARN-IX).
054600*
054700 PROCEDURE                DIVISION.
054800*================================
054900*
055000*    PARAGRAPHS ARE NUMBERED AA/BB/CC/DD/EE BY STAGE - AA IS
055100*    OPEN/READ, BB IS REQUEST-LEVEL CONTROL, CC IS COSTING, DD
055200*    IS OUTPUT (DOCUMENT AND REGISTER), EE IS DATE ARITHMETIC.
055300*    EXIT PARAGRAPHS ARE THE PERFORM...THRU RANGE ENDS ONLY -
055400*    THEY CARRY NO LOGIC OF THEIR OWN.
055500*
055600*    TOP-LEVEL CONTROL - OPEN, LOAD THE FX TABLE ONCE, THEN
055700*    ONE PASS THROUGH THE REQUEST FILE, ONE CLOSE-DOWN.  NO
055800*    RESTART LOGIC - A RE-RUN AFTER AN ABEND STARTS THE
055900*    REQUEST FILE FROM ITS TOP AGAIN.
056000*
056100 AA000-MAIN.
056200     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
056300     PERFORM AA020-LOAD-FX-TABLE THRU AA020-EXIT.
056400     PERFORM AA030-READ-REQUEST THRU AA030-EXIT.
056500     PERFORM BB000-PROCESS-REQUEST THRU BB000-EXIT
056600             UNTIL WS-EOF.
056700     PERFORM ZZ900-TERMINATE THRU ZZ900-EXIT.
056800     STOP RUN.
056900 AA000-EXIT.
057000     EXIT.
057100*
057200*    OPEN THE FOUR BQ FILES, PICK UP TODAYS DATE FOR THE
057300*    QUOTE-ID/VALID-UNTIL CALCULATIONS.  A MISSING REQUEST
057400*    OR MATERIAL MASTER IS FATAL - NO FX FILE IS NOT, SEE
057500*    BB310.   -  JHC 04/02/87
057600*
057700 AA010-OPEN-FILES.
057800     ACCEPT   WS-CURRENT-DATE-R FROM DATE YYYYMMDD.
057900     OPEN     INPUT QUOTE-REQUEST-FILE.
058000     IF       QR-STATUS NOT = "00"
058100              DISPLAY BQ007
058200              DISPLAY QR-STATUS
058300              GO TO AA010-ABORT
058400     END-IF.
058500     OPEN     INPUT MATERIAL-MASTER-FILE.
058600     IF       MAT-STATUS NOT = "00"
058700              DISPLAY BQ005
058800              DISPLAY MAT-STATUS
058900              GO TO AA010-ABORT
059000     END-IF.
059100*    A BAD FX-RATE-FILE STATUS IS LOGGED BUT NOT FATAL - THE
059200*    RUN CONTINUES WITH AN EMPTY RATE TABLE, SO EVERY NON-BASE
059300*    CURRENCY QUOTE PICKS UP AN FX-MISSING WARNING INSTEAD OF
059400*    STOPPING THE WHOLE BATCH.
059500     OPEN     INPUT FX-RATE-FILE.
059600     IF       FX-STATUS NOT = "00"
059700              DISPLAY BQ006
059800              DISPLAY FX-STATUS
059900     END-IF.
060000*    EXTEND FAILS WITH A NON-ZERO STATUS WHEN THE REGISTER
060100*    DOES NOT YET EXIST ON THE VOLUME - FALL BACK TO OUTPUT TO
060200*    CREATE IT, WHICH ONLY HAPPENS ON THE VERY FIRST RUN.
060300     OPEN     EXTEND QUOTE-REGISTER-FILE.
060400     IF       RG-STATUS NOT = "00"
060500              OPEN OUTPUT QUOTE-REGISTER-FILE
060600     END-IF.
060700     OPEN     OUTPUT PRINT-FILE.
060800     GO       TO AA010-EXIT.
060900*    FATAL OPEN FAILURE - CLOSE WHATEVER DID OPEN AND STOP
061000*    COLD.  NO ABORT MESSAGE BEYOND THE BQ005/BQ007 ALREADY
061100*    DISPLAYED ABOVE - THE OPERATOR SEES THE FILE STATUS ON
061200*    THE CONSOLE AND KNOWS WHICH FILE TO CHECK.
061300*
061400 AA010-ABORT.
061500     CLOSE    QUOTE-REQUEST-FILE MATERIAL-MASTER-FILE
061600              FX-RATE-FILE.
061700     STOP     RUN.
061800 AA010-EXIT.
061900     EXIT.
062000*
062100 AA020-LOAD-FX-TABLE.
062200     PERFORM  AA025-LOAD-ONE-FX THRU AA025-EXIT
062300              UNTIL WS-EOF OR BQ-FX-CNT = 20.
062400*    THE EOF SWITCH GETS SET TRUE WHILE DRAINING BQFXRATE -
062500*    RESET IT HERE SO THE MAIN PERFORM AT AA000-MAIN DOES NOT
062600*    SEE A FALSE END OF THE REQUEST FILE ON THE FIRST REQUEST
062700*    RECORD.   -  JHC 04/02/87
062800     MOVE     "N" TO WS-EOF-SWITCH.
062900 AA020-EXIT.
063000     EXIT.
063100*
063200*    ONE FX RATE PER CALL, BUILDING THE IN-MEMORY RATE TABLE
063300*    USED BY BB310-FIND-FX-RATE.  20 ENTRIES IS AMPLE FOR THE
063400*    CURRENCIES THIS SHOP TRADES IN; A 21ST RATE ON THE FILE
063500*    IS SIMPLY NEVER LOADED, NOT AN ERROR.
063600*
063700 AA025-LOAD-ONE-FX.
063800     READ     FX-RATE-FILE
063900              AT END
064000                  MOVE "Y" TO WS-EOF-SWITCH
064100                  GO TO AA025-EXIT
064200     END-READ.
064300     ADD      1 TO BQ-FX-CNT.
064400     SET      BQ-FX-IX TO BQ-FX-CNT.
064500     MOVE     FX-CURRENCY TO BQ-FX-TAB-CCY(BQ-FX-IX).
064600     MOVE     FX-RATE     TO BQ-FX-TAB-RATE(BQ-FX-IX).
064700 AA025-EXIT.
064800     EXIT.
064900*
065000*    ONE QUOTE REQUEST RECORD PER CALL.  THE SAME READ IS
065100*    ALSO THE LOOP TEST FOR AA000-MAIN'S PERFORM OF
065200*    BB000-PROCESS-REQUEST - WHEN THIS SETS WS-EOF THE MAIN
065300*    LOOP STOPS WITHOUT PROCESSING A PHANTOM LAST RECORD.
065400*
065500 AA030-READ-REQUEST.
065600     READ     QUOTE-REQUEST-FILE
065700              AT END MOVE "Y" TO WS-EOF-SWITCH
065800     END-READ.
065900 AA030-EXIT.
066000     EXIT.
066100*
066200*    ONE REQUEST THROUGH THE WHOLE PIPELINE - VALIDATE,
066300*    EXPAND THE BOM, PRICE IT, PRINT THE DOCUMENT AND
066400*    APPEND THE REGISTER.  A REJECT STILL COUNTS AS
066500*    PROCESSED BUT PRODUCES NO PAPER.   -  RWT 22/08/91
066600*
066700*    WS-QUOTE-VALID-SW IS RE-SET TRUE AT THE TOP OF EVERY
066800*    REQUEST - IT IS ONLY EVER FLIPPED TO "N" BY A VALIDATION
066900*    OR COSTING FAILURE FURTHER DOWN THE PIPELINE, NEVER BACK
067000*    TO "Y", SO ONCE A REQUEST IS REJECTED IT STAYS REJECTED
067100*    FOR THE REST OF THIS PASS THROUGH BB000.
067200*
067300 BB000-PROCESS-REQUEST.
067400     MOVE     "Y" TO WS-QUOTE-VALID-SW.
067500     MOVE     ZERO TO BQ-WARN-CNT.
067600*    VALIDATE, THEN SCALE THE RECIPE, THEN PRICE IT - EACH STEP
067700*    GUARDED BY WS-QUOTE-VALID SO A FAILURE PARTWAY THROUGH
067800*    SKIPS THE REMAINING STEPS WITHOUT AN EXTRA GO TO.
067900     PERFORM  AA300-VALIDATE-REQUEST THRU AA300-EXIT.
068000     IF       WS-QUOTE-VALID
068100              PERFORM BB100-SCALE-BOM THRU BB100-EXIT
068200     END-IF.
068300     IF       WS-QUOTE-VALID
068400              PERFORM CC000-PRICE-QUOTE THRU CC000-EXIT
068500     END-IF.
068600*    ONLY A FULLY-PRICED QUOTE GETS AN ID, A PRINTED DOCUMENT
068700*    AND A REGISTER ROW - A REJECTED REQUEST GETS NONE OF THE
068800*    THREE, JUST THE REJECT COUNT BUMPED BELOW.
068900     IF       WS-QUOTE-VALID
069000              PERFORM DD000-BUILD-QUOTE-ID THRU DD000-EXIT
069100              PERFORM DD050-CHECK-EMAIL-FORMAT THRU DD050-EXIT
069200              PERFORM DD055-BUILD-NOTES-LINE THRU DD055-EXIT
069300              PERFORM DD100-PRINT-QUOTE-DOC THRU DD100-EXIT
069400              PERFORM DD200-WRITE-REGISTER THRU DD200-EXIT
069500              ADD 1 TO WS-QUOTE-CNT
069600     ELSE
069700              ADD 1 TO WS-REJECT-CNT
069800     END-IF.
069900     PERFORM  AA030-READ-REQUEST THRU AA030-EXIT.
070000 BB000-EXIT.
070100     EXIT.
070200*
070300*    TWO CHECKS ONLY - A ZERO QUANTITY (BQ001) AND A JOB TYPE
070400*    NOT ON FILE (BQ002, VIA AA300-SCAN/AA300-CHECK AGAINST
070500*    BQ-JOB-HDR-TABLE).  EVERYTHING ELSE THAT CAN GO WRONG
070600*    WITH A REQUEST IS CAUGHT FURTHER DOWN THE PIPELINE.
070700*
070800 AA300-VALIDATE-REQUEST.
070900     MOVE     "Y" TO WS-QUOTE-VALID-SW.
071000     IF       QR-QUANTITY = ZERO
071100              DISPLAY BQ001
071200              MOVE "N" TO WS-QUOTE-VALID-SW
071300              GO TO AA300-EXIT
071400     END-IF.
071500     MOVE     "N" TO WS-JOB-FOUND-SW.
071600     SET      BQ-JOB-HDR-IX TO 1.
071700*    ONLY 3 JOB TYPES ARE COMPILED INTO BQ-JOB-HDR-TABLE TODAY
071800*    (SEE WSBQLINE.COB) - A STRAIGHT SCAN IS PLENTY.
071900 AA300-SCAN.
072000     IF       BQ-JOB-HDR-IX > 3
072100              GO TO AA300-CHECK
072200     END-IF.
072300     IF       BQ-JOB-HDR-TYPE(BQ-JOB-HDR-IX) = QR-JOB-TYPE
072400              MOVE "Y" TO WS-JOB-FOUND-SW
072500              SET BQ-CUR-JOB-IX TO BQ-JOB-HDR-IX
072600              GO TO AA300-CHECK
072700     END-IF.
072800     SET      BQ-JOB-HDR-IX UP BY 1.
072900     GO       TO AA300-SCAN.
073000*    BQ-CUR-JOB-IX IS LEFT POINTING AT THE MATCHED JOB HEADER
073100*    FOR THE REST OF THE REQUEST - CC900 USES IT TO PICK UP
073200*    THE STANDARD LABOR HOURS FOR THIS JOB TYPE.
073300 AA300-CHECK.
073400     IF       NOT WS-JOB-FOUND
073500              DISPLAY BQ002
073600              MOVE "N" TO WS-QUOTE-VALID-SW
073700     END-IF.
073800 AA300-EXIT.
073900     EXIT.
074000*
074100*    BOM ESTIMATOR - EXPAND THE JOB-LINE REFERENCE TABLE FOR
074200*    THIS REQUEST'S JOB TYPE, SCALING EACH INGREDIENT BY THE
074300*    QUANTITY ORDERED.   -  JHC 04/02/87, PDW 30/06/94
074400*
074500 BB100-SCALE-BOM.
074600     MOVE     ZERO TO BQ-BOM-LINE-CNT.
074700     SET      BQ-JOB-LINE-IX TO 1.
074800*    WALK THE WHOLE 22-ENTRY JOB-LINE TABLE (ALL JOB TYPES
074900*    TOGETHER, SEE WSBQLINE.COB), PICKING OUT ONLY THE LINES
075000*    THAT BELONG TO THIS REQUEST'S JOB TYPE.
075100 BB100-SCAN.
075200     IF       BQ-JOB-LINE-IX > 22
075300              GO TO BB100-EXIT
075400     END-IF.
075500     IF       BQ-JOB-LINE-TYPE(BQ-JOB-LINE-IX) = QR-JOB-TYPE
075600              PERFORM BB110-ADD-BOM-LINE THRU BB110-EXIT
075700     END-IF.
075800     SET      BQ-JOB-LINE-IX UP BY 1.
075900     GO       TO BB100-SCAN.
076000 BB100-EXIT.
076100     EXIT.
076200*
076300*    ONE BOM-TABLE ENTRY SCALED BY QR-QUANTITY.  "EACH" AND
076400*    "ML" INGREDIENTS ROUND TO 1 DECIMAL (YOU CANNOT DELIVER
076500*    HALF AN EGG) - EVERYTHING ELSE ROUNDS TO 3, MATCHING THE
076600*    PIC ZZZ9.999 ON THE PRINTED BOM LINE.
076700*
076800 BB110-ADD-BOM-LINE.
076900     ADD      1 TO BQ-BOM-LINE-CNT.
077000     SET      BQ-BOM-IX TO BQ-BOM-LINE-CNT.
077100     MOVE     BQ-JOB-LINE-MAT(BQ-JOB-LINE-IX)
077200                               TO BOM-MAT-NAME(BQ-BOM-IX).
077300     MOVE     BQ-JOB-LINE-UNIT(BQ-JOB-LINE-IX)
077400                               TO BOM-UNIT(BQ-BOM-IX).
077500     IF       BOM-UNIT(BQ-BOM-IX) = "each" OR
077600              BOM-UNIT(BQ-BOM-IX) = "ml"
077700              COMPUTE WS-ROUND-1DP ROUNDED =
077800                  BQ-JOB-LINE-QTY(BQ-JOB-LINE-IX) * QR-QUANTITY
077900              MOVE WS-ROUND-1DP TO BOM-QTY(BQ-BOM-IX)
078000     ELSE
078100              COMPUTE BOM-QTY(BQ-BOM-IX) ROUNDED =
078200                  BQ-JOB-LINE-QTY(BQ-JOB-LINE-IX) * QR-QUANTITY
078300     END-IF.
078400 BB110-EXIT.
078500     EXIT.
078600*
078700*    UNIT CONVERTER - HOW MANY MATERIAL-MASTER UNITS MAKE UP
078800*    ONE BOM UNIT.  EXTENDED FOR G/KG BY PDW, 30/06/94, AFTER
078900*    A MIS-KEYED RECIPE PRICED A CAKE AT 1000 TIMES COST.
079000*
079100 BB200-UNIT-FACTOR.
079200     MOVE     1 TO WS-FACTOR.
079300     EVALUATE TRUE
079400*        SAME UNIT ON BOTH SIDES - THE COMMON CASE, NO
079500*        CONVERSION NEEDED.
079600         WHEN BOM-UNIT(BQ-BOM-IX) = MAT-UNIT
079700              MOVE 1 TO WS-FACTOR
079800*        VOLUME PAIR - ML/LITRE, BOTH DIRECTIONS.
079900         WHEN BOM-UNIT(BQ-BOM-IX) = "ml" AND MAT-UNIT = "L"
080000              MOVE 0.001 TO WS-FACTOR
080100         WHEN BOM-UNIT(BQ-BOM-IX) = "L" AND MAT-UNIT = "ml"
080200              MOVE 1000 TO WS-FACTOR
080300*        WEIGHT PAIR - GRAM/KILOGRAM, BOTH DIRECTIONS.  ADDED
080400*        AFTER A MIS-KEYED RECIPE PRICED A CAKE AT 1000X COST
080500*        - SEE THE PARAGRAPH BANNER ABOVE.
080600         WHEN BOM-UNIT(BQ-BOM-IX) = "g" AND MAT-UNIT = "kg"
080700              MOVE 0.001 TO WS-FACTOR
080800         WHEN BOM-UNIT(BQ-BOM-IX) = "kg" AND MAT-UNIT = "g"
080900              MOVE 1000 TO WS-FACTOR
081000*        NO KNOWN CONVERSION BETWEEN THE TWO UNITS - WARN AND
081100*        FALL BACK TO A FACTOR OF 1 RATHER THAN ABORT THE RUN.
081200         WHEN OTHER
081300              DISPLAY BQ008
081400              DISPLAY BOM-MAT-NAME(BQ-BOM-IX)
081500              MOVE 1 TO WS-FACTOR
081600     END-EVALUATE.
081700 BB200-EXIT.
081800     EXIT.
081900*
082000*    FX CONVERTER - WS-CONV-COST IN WS-CCY-FROM BECOMES
082100*    WS-CONV-COST IN WS-CCY-TO, VIA THE BASE CURRENCY.
082200*    MISSING RATE LEAVES THE AMOUNT UNCONVERTED AND SETS
082300*    WS-FX-MISS-SW - CALLER DECIDES ERROR OR WARNING.
082400*    -  JHC 02/11/88
082500*
082600 BB300-CONVERT-CCY.
082700     MOVE     "N" TO WS-FX-MISS-SW.
082800*    FROM-RATE: HOW MANY BASE-CURRENCY UNITS ONE UNIT OF
082900*    WS-CCY-FROM BUYS.  BASE-TO-BASE IS ALWAYS 1, NO LOOKUP
083000*    NEEDED.
083100     IF       WS-CCY-FROM = BQ-CFG-BASE-CURRENCY
083200              MOVE 1 TO WS-RATE-FROM
083300     ELSE
083400              MOVE WS-CCY-FROM TO WS-FX-LOOKUP-CCY
083500              PERFORM BB310-FIND-FX-RATE THRU BB310-EXIT
083600              IF WS-FX-MISSING
083700                  GO TO BB300-EXIT
083800              END-IF
083900              MOVE WS-FX-LOOKUP-RATE TO WS-RATE-FROM
084000     END-IF.
084100*    TO-RATE: SAME IDEA FOR THE TARGET CURRENCY.  EITHER SIDE
084200*    CAN BE MISSING FROM THE TABLE - WHICHEVER LOOKUP FAILS
084300*    FIRST LEAVES THE AMOUNT UNCONVERTED.
084400     IF       WS-CCY-TO = BQ-CFG-BASE-CURRENCY
084500              MOVE 1 TO WS-RATE-TO
084600     ELSE
084700              MOVE WS-CCY-TO TO WS-FX-LOOKUP-CCY
084800              PERFORM BB310-FIND-FX-RATE THRU BB310-EXIT
084900              IF WS-FX-MISSING
085000                  GO TO BB300-EXIT
085100              END-IF
085200              MOVE WS-FX-LOOKUP-RATE TO WS-RATE-TO
085300     END-IF.
085400*    CROSS THROUGH THE BASE CURRENCY - DIVIDE OUT THE FROM
085500*    RATE TO GET A BASE-CURRENCY AMOUNT, THEN MULTIPLY BY THE
085600*    TO RATE.  AVOIDS HOLDING A DIRECT CROSS-RATE TABLE FOR
085700*    EVERY CURRENCY PAIR THIS SHOP MIGHT EVER QUOTE IN.
085800     COMPUTE  WS-TEMP-AMT ROUNDED = WS-CONV-COST / WS-RATE-FROM.
085900     COMPUTE  WS-CONV-COST ROUNDED = WS-TEMP-AMT * WS-RATE-TO.
086000 BB300-EXIT.
086100     EXIT.
086200*
086300*    LINEAR SCAN OF THE IN-MEMORY FX TABLE LOADED BY AA020 -
086400*    20 ENTRIES AT MOST SO A SEARCH HAS NEVER BEEN WORTH
086500*    INDEXING.  NOT FOUND IS LEFT TO THE CALLER (BB300) TO
086600*    DECIDE WHETHER IT IS FATAL OR JUST A WARNING LINE.
086700*
086800 BB310-FIND-FX-RATE.
086900     MOVE     "Y" TO WS-FX-MISS-SW.
087000     MOVE     ZERO TO WS-FX-LOOKUP-RATE.
087100     SET      BQ-FX-IX TO 1.
087200 BB310-SCAN.
087300     IF       BQ-FX-IX > BQ-FX-CNT
087400              GO TO BB310-EXIT
087500     END-IF.
087600     IF       BQ-FX-TAB-CCY(BQ-FX-IX) = WS-FX-LOOKUP-CCY
087700              MOVE BQ-FX-TAB-RATE(BQ-FX-IX) TO WS-FX-LOOKUP-RATE
087800              MOVE "N" TO WS-FX-MISS-SW
087900              GO TO BB310-EXIT
088000     END-IF.
088100     SET      BQ-FX-IX UP BY 1.
088200     GO       TO BB310-SCAN.
088300 BB310-EXIT.
088400     EXIT.
088500*
088600*    PERCENTAGE NORMALIZER - A RATE KEYED AS 20 MEANS 20%,
088700*    A RATE KEYED AS 0.20 MEANS THE SAME THING.   -  RWT 14/03/90
088800*    SHARED BY BOTH THE MARKUP AND THE VAT STEP IN CC900 SO
088900*    A CLERK KEYING EITHER FIELD EITHER WAY GETS THE SAME
089000*    PRICED RESULT.
089100*
089200 BB400-NORMALIZE-PCT.
089300*    ANYTHING OVER 1 IS TREATED AS A WHOLE PERCENT, NOT A
089400*    FRACTION - NO REQUEST WOULD EVER CARRY A MARKUP OVER 100%.
089500     IF       WS-PCT-RAW > 1
089600              DIVIDE WS-PCT-RAW BY 100 GIVING WS-PCT-RAW ROUNDED
089700     END-IF.
089800 BB400-EXIT.
089900     EXIT.
090000*
090100*    COSTING ENGINE - MATERIALS FIRST (CC100/CC050), THEN
090200*    LABOR, MARKUP AND VAT IN CC900.  A REQUEST WITH ANY
090300*    INGREDIENT MISSING FROM THE MASTER IS REJECTED WHOLE -
090400*    WE DO NOT PART-PRICE A RECIPE.   -  JHC 19/09/97
090500*
090600 CC000-PRICE-QUOTE.
090700     MOVE     ZERO TO BQ-MISSING-CNT.
090800     MOVE     ZERO TO BQ-QLINE-CNT.
090900*    PASS 1 - CHECK-ONLY, NO COSTING DONE YET.
091000     PERFORM  CC100-LOOKUP-MATERIAL THRU CC100-EXIT
091100              VARYING BQ-BOM-IX FROM 1 BY 1
091200              UNTIL BQ-BOM-IX > BQ-BOM-LINE-CNT.
091300*    ANY MISSING INGREDIENT STOPS THE QUOTE HERE - PASS 2
091400*    NEVER RUNS, SO NO PARTIAL MATERIALS-SUB IS EVER BUILT.
091500     IF       BQ-MISSING-CNT > ZERO
091600              PERFORM CC110-DISPLAY-MISSING THRU CC110-EXIT
091700              MOVE "N" TO WS-QUOTE-VALID-SW
091800              GO TO CC000-EXIT
091900     END-IF.
092000*    PASS 2 - EVERY INGREDIENT CONFIRMED PRESENT, NOW PRICE
092100*    EACH BOM LINE AND ACCUMULATE THE MATERIALS SUBTOTAL.
092200     MOVE     ZERO TO RG-MATERIALS-SUB.
092300     PERFORM  CC050-PRICE-ONE-LINE THRU CC050-EXIT
092400              VARYING BQ-BOM-IX FROM 1 BY 1
092500              UNTIL BQ-BOM-IX > BQ-BOM-LINE-CNT.
092600*    LABOR, MARKUP, VAT AND THE GRAND TOTAL - SEE CC900.
092700     PERFORM  CC900-COSTING-CASCADE THRU CC900-EXIT.
092800 CC000-EXIT.
092900     EXIT.
093000*
093100*    FIRST PASS OVER THE BOM - CONFIRM EVERY INGREDIENT IS ON
093200*    THE MATERIAL MASTER BEFORE WE PRICE ANYTHING.  KEYED
093300*    READ, SO A MISSING MATERIAL IS JUST AN INVALID KEY, NOT
093400*    A FILE-STATUS ABORT.
093500*
093600 CC100-LOOKUP-MATERIAL.
093700     MOVE     BOM-MAT-NAME(BQ-BOM-IX) TO MAT-NAME.
093800     READ     MATERIAL-MASTER-FILE
093900              INVALID KEY
094000                  ADD 1 TO BQ-MISSING-CNT
094100                  SET BQ-MISSING-IX TO BQ-MISSING-CNT
094200                  MOVE BOM-MAT-NAME(BQ-BOM-IX)
094300                       TO BQ-MISSING-NAME(BQ-MISSING-IX)
094400     END-READ.
094500 CC100-EXIT.
094600     EXIT.
094700*
094800*    LIST OUT WHATEVER CC100 COULD NOT FIND, SO THE OPERATOR
094900*    KNOWS WHICH INGREDIENTS TO CHASE UP BEFORE RE-SUBMITTING
095000*    THE REQUEST.  THE REQUEST ITSELF IS REJECTED WHOLE - SEE
095100*    BB000-PROCESS-REQUEST.
095200*
095300 CC110-DISPLAY-MISSING.
095400     DISPLAY  BQ003.
095500     SET      BQ-MISSING-IX TO 1.
095600 CC110-LOOP.
095700     IF       BQ-MISSING-IX > BQ-MISSING-CNT
095800              GO TO CC110-EXIT
095900     END-IF.
096000     DISPLAY  BQ-MISSING-NAME(BQ-MISSING-IX).
096100     SET      BQ-MISSING-IX UP BY 1.
096200     GO       TO CC110-LOOP.
096300 CC110-EXIT.
096400     EXIT.
096500*
096600*    SECOND PASS OVER THE BOM, NOW EVERY LINE IS KNOWN GOOD -
096700*    RE-READ THE MASTER (THE FIRST PASS LEFT NO RECORD HELD
096800*    FOR US), CONVERT THE UNIT COST TO THE QUOTE'S CURRENCY
096900*    IF NEEDED, SCALE TO THE MASTER'S OWN UNIT, THEN EXTEND
097000*    BY THE BOM QUANTITY.
097100*
097200 CC050-PRICE-ONE-LINE.
097300*    INVALID KEY IS IGNORED HERE, NOT CHECKED - CC100 ALREADY
097400*    PROVED EVERY BOM LINE IS ON THE MASTER BEFORE CC000 EVER
097500*    CALLS THIS PARAGRAPH.
097600     MOVE     BOM-MAT-NAME(BQ-BOM-IX) TO MAT-NAME.
097700     READ     MATERIAL-MASTER-FILE
097800              INVALID KEY CONTINUE
097900     END-READ.
098000     ADD      1 TO BQ-QLINE-CNT.
098100     SET      BQ-QLINE-IX TO BQ-QLINE-CNT.
098200     MOVE     BOM-MAT-NAME(BQ-BOM-IX) TO QL-NAME(BQ-QLINE-IX).
098300     MOVE     BOM-QTY(BQ-BOM-IX)      TO QL-QTY(BQ-QLINE-IX).
098400     MOVE     BOM-UNIT(BQ-BOM-IX)     TO QL-UNIT(BQ-QLINE-IX).
098500     MOVE     MAT-UNIT-COST TO WS-CONV-COST.
098600*    MATERIAL MASTER QUOTES THIS INGREDIENT IN ITS OWN
098700*    CURRENCY - CONVERT TO THE QUOTE'S CURRENCY BEFORE
098800*    SCALING TO THE BOM UNIT, NOT AFTER, SO BB200's FACTOR IS
098900*    APPLIED TO A CONSISTENT CURRENCY.
099000     IF       MAT-CURRENCY NOT = QR-CURRENCY
099100              MOVE MAT-CURRENCY TO WS-CCY-FROM
099200              MOVE QR-CURRENCY  TO WS-CCY-TO
099300              PERFORM BB300-CONVERT-CCY THRU BB300-EXIT
099400              IF WS-FX-MISSING
099500                  DISPLAY BQW01
099600                  ADD 1 TO WS-WARN-CNT
099700                  STRING "NO FX RATE FOR " DELIMITED BY SIZE
099800                         MAT-CURRENCY     DELIMITED BY SIZE
099900                         " - "            DELIMITED BY SIZE
100000                         BOM-MAT-NAME(BQ-BOM-IX) DELIMITED BY SIZE
100100                         " UNCONVERTED"   DELIMITED BY SIZE
100200                         INTO WS-WARN-TEXT
100300                  END-STRING
100400                  PERFORM DD060-ADD-WARNING THRU DD060-EXIT
100500              END-IF
100600     END-IF.
100700     PERFORM  BB200-UNIT-FACTOR THRU BB200-EXIT.
100800     COMPUTE  QL-UNIT-COST(BQ-QLINE-IX) ROUNDED =
100900              WS-CONV-COST * WS-FACTOR.
101000     COMPUTE  QL-LINE-COST(BQ-QLINE-IX) ROUNDED =
101100              QL-UNIT-COST(BQ-QLINE-IX) * BOM-QTY(BQ-BOM-IX).
101200     ADD      QL-LINE-COST(BQ-QLINE-IX) TO RG-MATERIALS-SUB.
101300 CC050-EXIT.
101400     EXIT.
101500*
101600*    LABOR, MARKUP, VAT AND GRAND TOTAL.  MARKUP/VAT DEFAULT
101700*    TO THE COMPILED FRACTIONS WHEN THE REQUEST LEAVES THEM
101800*    ZERO.   -  RWT 14/03/90
101900*    QR-LABOR-RATE (SUPPLIED OR DEFAULTED) IS ALWAYS IN THE
102000*    BASE CURRENCY, SO THE FX STEP BELOW MUST RUN WHETHER OR
102100*    NOT THE REQUEST SUPPLIED ITS OWN RATE - FORMERLY ONLY
102200*    RAN ON THE DEFAULTED BRANCH, WHICH LEFT A CALLER-SUPPLIED
102300*    RATE UNCONVERTED.  CORRECTED.   -  VBC 18/02/26
102400*
102500 CC900-COSTING-CASCADE.
102600     IF       QR-LABOR-RATE = ZERO
102700              MOVE BQ-CFG-LABOR-RATE TO WS-CONV-COST
102800     ELSE
102900              MOVE QR-LABOR-RATE TO WS-CONV-COST
103000     END-IF.
103100     IF       QR-CURRENCY NOT = BQ-CFG-BASE-CURRENCY
103200              MOVE BQ-CFG-BASE-CURRENCY TO WS-CCY-FROM
103300              MOVE QR-CURRENCY TO WS-CCY-TO
103400              PERFORM BB300-CONVERT-CCY THRU BB300-EXIT
103500              IF WS-FX-MISSING
103600                  DISPLAY BQW02
103700                  ADD 1 TO WS-WARN-CNT
103800                  MOVE "NO FX RATE FOR LABOR RATE - UNCONVERTED"
103900                       TO WS-WARN-TEXT
104000                  PERFORM DD060-ADD-WARNING THRU DD060-EXIT
104100              END-IF
104200     END-IF.
104300*    WS-CONV-COST CARRIES 4 DECIMALS (SEE WSBQCFG.COB), BUT
104400*    RG-LABOR-RATE IS A 2-DECIMAL MONEY FIELD - A PLAIN MOVE
104500*    WOULD TRUNCATE 12.3460 TO 12.34 INSTEAD OF ROUNDING IT
104600*    UP TO 12.35.  COMPUTE ROUNDED IS CORRECT HERE.
104700*                                          -  VBC 18/02/26
104800     COMPUTE  RG-LABOR-RATE ROUNDED = WS-CONV-COST.
104900*    LABOR HOURS = STANDARD HOURS FOR THE JOB-TYPE TIMES THE
105000*    BATCH QUANTITY - THE SAME BQ-CUR-JOB-IX THAT AA300 SET
105100*    WHEN IT VALIDATED THE REQUEST, SO NO RE-SCAN IS NEEDED.
105200     COMPUTE  RG-LABOR-HOURS ROUNDED =
105300              BQ-JOB-HDR-LABOR(BQ-CUR-JOB-IX) * QR-QUANTITY.
105400     COMPUTE  RG-LABOR-COST ROUNDED =
105500              RG-LABOR-HOURS * RG-LABOR-RATE.
105600*    SUBTOTAL - MATERIALS PLUS LABOR, BEFORE MARKUP OR VAT.
105700     COMPUTE  RG-SUBTOTAL ROUNDED =
105800              RG-MATERIALS-SUB + RG-LABOR-COST.
105900*    MARKUP - REQUEST OVERRIDE IF SUPPLIED, OTHERWISE THE
106000*    COMPILED DEFAULT FRACTION FROM WSBQCFG.COB; BB400 GUARDS
106100*    AGAINST A FRACTION VS WHOLE-PERCENT MIX-UP ON THE INPUT.
106200     IF       QR-MARKUP-PCT = ZERO
106300              MOVE BQ-CFG-MARKUP-FRACTION TO WS-PCT-RAW
106400     ELSE
106500              MOVE QR-MARKUP-PCT TO WS-PCT-RAW
106600     END-IF.
106700     PERFORM  BB400-NORMALIZE-PCT THRU BB400-EXIT.
106800     COMPUTE  RG-MARKUP-PCT ROUNDED = WS-PCT-RAW * 100.
106900     COMPUTE  RG-MARKUP-VALUE ROUNDED = RG-SUBTOTAL * WS-PCT-RAW.
107000     COMPUTE  RG-PRE-VAT ROUNDED = RG-SUBTOTAL + RG-MARKUP-VALUE.
107100*    VAT - SAME REQUEST-OR-DEFAULT RULE AS MARKUP ABOVE, BUT
107200*    APPLIED TO THE POST-MARKUP PRICE, NOT THE BARE SUBTOTAL -
107300*    THIS SHOP CHARGES VAT ON THE MARKED-UP PRICE, NOT COST.
107400     IF       QR-VAT-PCT = ZERO
107500              MOVE BQ-CFG-VAT-FRACTION TO WS-PCT-RAW
107600     ELSE
107700              MOVE QR-VAT-PCT TO WS-PCT-RAW
107800     END-IF.
107900     PERFORM  BB400-NORMALIZE-PCT THRU BB400-EXIT.
108000     COMPUTE  RG-VAT-PCT ROUNDED = WS-PCT-RAW * 100.
108100     COMPUTE  RG-VAT-VALUE ROUNDED = RG-PRE-VAT * WS-PCT-RAW.
108200     COMPUTE  RG-TOTAL ROUNDED = RG-PRE-VAT + RG-VAT-VALUE.
108300*    UNIT PRICE - THE ONE NUMBER THE REPORT HEADLINES, TOTAL
108400*    DIVIDED BACK DOWN BY THE ORIGINAL BATCH QUANTITY.
108500     COMPUTE  RG-UNIT-PRICE ROUNDED = RG-TOTAL / QR-QUANTITY.
108600 CC900-EXIT.
108700     EXIT.
108800*
108900*    QUOTE BUILDER - QUOTE-ID IS Q- + TODAYS DATE + A 3-DIGIT
109000*    SEQUENCE, VALID-UNTIL IS TODAY PLUS THE COMPILED VALIDITY
109100*    PERIOD (SEE EE100).   -  PDW 11/02/95
109200*    THE 3-DIGIT SEQUENCE IS QR-QUANTITY MODULO 1000, NOT A
109300*    RUNNING COUNT OF QUOTES PRODUCED THIS RUN - TWO REQUESTS
109400*    FOR THE SAME QUANTITY ON THE SAME DAY GET THE SAME ID.
109500*    WAS WRONGLY CODED AS A RUN COUNTER - CORRECTED.
109600*                                          -  VBC 18/02/26
109700*
109800 DD000-BUILD-QUOTE-ID.
109900*    CARRY TODAY'S DATE (SET AT AA010) INTO THE EDITED ISO
110000*    FORM FOR THE REGISTER AND THE PRINTED DOCUMENT.
110100     MOVE     WS-CURRENT-DATE TO WS-QUOTE-DATE-GRP.
110200     MOVE     WS-QD-CCYY TO WS-QDE-CCYY.
110300     MOVE     WS-QD-MM   TO WS-QDE-MM.
110400     MOVE     WS-QD-DD   TO WS-QDE-DD.
110500     MOVE     WS-QUOTE-DATE-EDIT TO RG-QUOTE-DATE.
110600     PERFORM  EE100-CALC-VALID-UNTIL THRU EE100-EXIT.
110700*    SEE THE PARAGRAPH BANNER ABOVE - THE SEQUENCE SUFFIX IS
110800*    DELIBERATELY DERIVED FROM THE QUANTITY, NOT A COUNTER.
110900     DIVIDE   QR-QUANTITY BY 1000
111000              GIVING WS-QTY-QUOT REMAINDER WS-QUOTE-SEQ.
111100     STRING   "Q-"       DELIMITED BY SIZE
111200              WS-QD-YMD  DELIMITED BY SIZE
111300              "-"        DELIMITED BY SIZE
111400              WS-QUOTE-SEQ DELIMITED BY SIZE
111500              INTO WS-QUOTE-ID
111600     END-STRING.
111700     MOVE     WS-QUOTE-ID TO RG-QUOTE-ID.
111800 DD000-EXIT.
111900     EXIT.
112000*
112100*    DATE ADDER - CLASSIC DAYS-IN-MONTH TABLE WALK, NO
112200*    INTRINSIC FUNCTIONS.  14 DAYS IS SHORT ENOUGH TO STEP
112300*    ONE DAY AT A TIME.   -  PDW 11/02/95, Y2K-CHECKED PDW 98/99
112400*
112500 EE100-CALC-VALID-UNTIL.
112600     MOVE     WS-QUOTE-DATE-GRP TO WS-VALID-DATE-GRP.
112700     MOVE     BQ-CFG-VALID-DAYS TO WS-VALID-DAYS-CNT.
112800     PERFORM  EE110-ADD-ONE-DAY THRU EE110-EXIT
112900              WS-VALID-DAYS-CNT TIMES.
113000     MOVE     WS-VD-CCYY TO WS-VDE-CCYY.
113100     MOVE     WS-VD-MM   TO WS-VDE-MM.
113200     MOVE     WS-VD-DD   TO WS-VDE-DD.
113300     MOVE     WS-VALID-DATE-EDIT TO RG-VALID-UNTIL.
113400 EE100-EXIT.
113500     EXIT.
113600*
113700*    ONE DAY FORWARD.  CALLED WS-VALID-DAYS-CNT TIMES BY EE100
113800*    SO THE MONTH/YEAR ROLLOVER BELOW IS EXERCISED REPEATEDLY
113900*    RATHER THAN SOLVED IN ONE COMPUTE - SIMPLER TO GET RIGHT
114000*    THAN A CLOSED-FORM DATE ADDITION, AND PDW's ORIGINAL NOTE
114100*    SAYS AS MUCH.   -  PDW 11/02/95
114200*
114300 EE110-ADD-ONE-DAY.
114400*    LOOK UP HOW MANY DAYS ARE IN THE CURRENT MONTH, THEN
114500*    CORRECT FEBRUARY IF THIS IS A LEAP YEAR.
114600     SET      WS-DIM-IX TO WS-VD-MM.
114700     MOVE     WS-DIM-ENTRY(WS-DIM-IX) TO WS-DIM-DAYS.
114800     IF       WS-VD-MM = 2
114900              PERFORM EE120-CHECK-LEAP THRU EE120-EXIT
115000     END-IF.
115100*    BUMP THE DAY, THEN CASCADE INTO MONTH AND YEAR IF THE
115200*    DAY HAS RUN PAST THE END OF THE MONTH.
115300     ADD      1 TO WS-VD-DD.
115400     IF       WS-VD-DD > WS-DIM-DAYS
115500              MOVE 1 TO WS-VD-DD
115600              ADD 1 TO WS-VD-MM
115700              IF WS-VD-MM > 12
115800                  MOVE 1 TO WS-VD-MM
115900                  ADD 1 TO WS-VD-CCYY
116000              END-IF
116100     END-IF.
116200 EE110-EXIT.
116300     EXIT.
116400*
116500*    STANDARD GREGORIAN LEAP TEST - DIVISIBLE BY 4, EXCEPT
116600*    CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.
116700*    VERIFIED AGAINST THE 2000 CENTURY BOUNDARY DURING THE
116800*    Y2K REVIEW - 2000 WAS A LEAP YEAR, 1900 AND 2100 ARE NOT.
116900*                                          -  PDW 26/01/99
117000*
117100 EE120-CHECK-LEAP.
117200*    DIVISIBLE BY 4 - PROVISIONALLY A LEAP YEAR.
117300     DIVIDE   WS-VD-CCYY BY 4 GIVING WS-LEAP-Q
117400              REMAINDER WS-LEAP-R.
117500     IF       WS-LEAP-R = ZERO
117600              MOVE 29 TO WS-DIM-DAYS
117700*    ALSO DIVISIBLE BY 100 - A CENTURY YEAR, NOT A LEAP YEAR
117800*    UNLESS IT CLEARS THE 400 TEST BELOW TOO.
117900              DIVIDE WS-VD-CCYY BY 100 GIVING WS-LEAP-Q
118000                  REMAINDER WS-LEAP-R
118100              IF WS-LEAP-R = ZERO
118200                  MOVE 28 TO WS-DIM-DAYS
118300                  DIVIDE WS-VD-CCYY BY 400 GIVING WS-LEAP-Q
118400                      REMAINDER WS-LEAP-R
118500                  IF WS-LEAP-R = ZERO
118600                      MOVE 29 TO WS-DIM-DAYS
118700                  END-IF
118800              END-IF
118900     END-IF.
119000 EE120-EXIT.
119100     EXIT.
119200*
119300*    EMAIL FORMAT CHECK - NON-EMPTY LOCAL PART, EXACTLY ONE
119400*    @, NON-EMPTY DOMAIN CONTAINING A DOT.  A BAD ADDRESS IS
119500*    A WARNING ONLY, NOT A REJECT.   -  JHC 07/01/93
119600*
119700 DD050-CHECK-EMAIL-FORMAT.
119800     MOVE     "N" TO WS-EMAIL-OK-SW.
119900     MOVE     SPACES TO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN.
120000     MOVE     ZERO TO WS-AT-POS WS-DOT-POS.
120100*    BLANK EMAIL IS NOT AN ERROR - THE CUSTOMER SIMPLY DID
120200*    NOT SUPPLY ONE.  FALLS THROUGH LEAVING WS-EMAIL-OK-SW
120300*    "N", WHICH DD200 TRANSLATES TO "BAD-FORMAT" ON THE
120400*    REGISTER - THERE IS NO THIRD "NOT SUPPLIED" STATUS.
120500     IF       QR-CUST-EMAIL = SPACES
120600              GO TO DD050-EXIT
120700     END-IF.
120800*    EXACTLY ONE @ - ZERO OR TWO-OR-MORE ARE BOTH BAD.
120900     INSPECT  QR-CUST-EMAIL TALLYING WS-AT-POS FOR ALL "@".
121000     IF       WS-AT-POS NOT = 1
121100              GO TO DD050-EXIT
121200     END-IF.
121300     UNSTRING QR-CUST-EMAIL DELIMITED BY "@"
121400              INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN
121500     END-UNSTRING.
121600*    NEITHER SIDE OF THE @ MAY BE EMPTY - CATCHES "@DOMAIN"
121700*    AND "LOCAL@" BOTH.
121800     IF       WS-EMAIL-LOCAL = SPACES OR WS-EMAIL-DOMAIN = SPACES
121900              GO TO DD050-EXIT
122000     END-IF.
122100*    DOMAIN MUST CARRY AT LEAST ONE DOT - "LOCAL@DOMAIN" WITH
122200*    NO TLD IS REJECTED.  NOT A FULL RFC 5322 CHECK, JUST
122300*    ENOUGH TO CATCH A KEYING SLIP.
122400     INSPECT  WS-EMAIL-DOMAIN TALLYING WS-DOT-POS FOR ALL ".".
122500     IF       WS-DOT-POS = ZERO
122600              GO TO DD050-EXIT
122700     END-IF.
122800     MOVE     "Y" TO WS-EMAIL-OK-SW.
122900 DD050-EXIT.
123000     EXIT.
123100*
123200*    NOTES LINE BUILDER - REQUEST NOTES FOLLOWED BY THE
123300*    CUSTOMER EMAIL IN PARENS, TRAILING SPACES TRIMMED FROM
123400*    EACH FIELD SO THE TWO DO NOT SIT APART WITH A GAP OF
123500*    BLANKS BETWEEN THEM.  NO INTRINSIC FUNCTION AVAILABLE ON
123600*    THIS COMPILER - WALK BACK FROM THE END OF THE FIELD.
123700*                                          -  VBC 18/02/26
123800*
123900 DD055-BUILD-NOTES-LINE.
124000*    START BOTH TRIM POINTERS AT THE FULL FIELD WIDTH AND
124100*    WALK BACKWARDS - QR-NOTES IS 60 WIDE, QR-CUST-EMAIL 40.
124200     MOVE     60 TO WS-NOTES-LEN.
124300 DD055-TRIM-NOTES.
124400*    STOP AT POSITION 1 EVEN IF IT IS ALSO A SPACE - AN
124500*    ALL-BLANK NOTES FIELD MUST NOT TRIM TO ZERO LENGTH.
124600     IF       WS-NOTES-LEN = 1
124700              GO TO DD055-TRIM-EMAIL
124800     END-IF.
124900     IF       QR-NOTES(WS-NOTES-LEN:1) NOT = SPACE
125000              GO TO DD055-TRIM-EMAIL
125100     END-IF.
125200     SUBTRACT 1 FROM WS-NOTES-LEN.
125300     GO       TO DD055-TRIM-NOTES.
125400 DD055-TRIM-EMAIL.
125500     MOVE     40 TO WS-EMAIL-LEN.
125600 DD055-SCAN-EMAIL.
125700*    SAME WALK-BACK, THIS TIME OVER THE EMAIL FIELD.
125800     IF       WS-EMAIL-LEN = 1
125900              GO TO DD055-BUILD
126000     END-IF.
126100     IF       QR-CUST-EMAIL(WS-EMAIL-LEN:1) NOT = SPACE
126200              GO TO DD055-BUILD
126300     END-IF.
126400     SUBTRACT 1 FROM WS-EMAIL-LEN.
126500     GO       TO DD055-SCAN-EMAIL.
126600 DD055-BUILD.
126700     MOVE     SPACES TO WS-NOTES-PRT.
126800*    NO EMAIL SUPPLIED - NOTES STAND ALONE, NO SUFFIX.
126900     IF       QR-CUST-EMAIL = SPACES
127000              MOVE QR-NOTES(1:WS-NOTES-LEN) TO WS-NOTES-PRT
127100              GO TO DD055-EXIT
127200     END-IF.
127300*    EMAIL SUPPLIED - APPEND IT IN PARENS REGARDLESS OF
127400*    WHETHER DD050 FOUND IT WELL-FORMED; A BADLY-FORMED
127500*    ADDRESS IS STILL WORTH PRINTING FOR THE CUSTOMER TO
127600*    CORRECT ON THEIR NEXT ORDER.
127700     STRING   QR-NOTES(1:WS-NOTES-LEN)       DELIMITED BY SIZE
127800              " (CUSTOMER EMAIL: "           DELIMITED BY SIZE
127900              QR-CUST-EMAIL(1:WS-EMAIL-LEN)  DELIMITED BY SIZE
128000              ")"                            DELIMITED BY SIZE
128100              INTO WS-NOTES-PRT
128200     END-STRING.
128300 DD055-EXIT.
128400     EXIT.
128500*
128600*    WARNING TABLE - PICKS UP EVERY FX-MISSING WARNING RAISED
128700*    WHILE COSTING THIS QUOTE SO THEY CAN BE LISTED ON THE
128800*    DOCUMENT ITSELF, NOT JUST ON THE CONSOLE.  TABLE HOLDS 5,
128900*    WHICH IS PLENTY - THE RECIPE ONLY HAS 8 INGREDIENTS PLUS
129000*    LABOR.   -  VBC 18/02/26
129100*
129200 DD060-ADD-WARNING.
129300*    A 6TH WARNING ON ONE QUOTE IS SIMPLY DROPPED - THE
129400*    CONSOLE DISPLAY AT BB300/CC050/CC900 ALREADY SHOWED IT,
129500*    ONLY THE PRINTED COPY ON THE DOCUMENT IS CAPPED.
129600     IF       BQ-WARN-CNT < 5
129700              ADD 1 TO BQ-WARN-CNT
129800              SET BQ-WARN-IX TO BQ-WARN-CNT
129900              MOVE WS-WARN-TEXT TO BQ-WARN-LINE(BQ-WARN-IX)
130000     END-IF.
130100 DD060-EXIT.
130200     EXIT.
130300*
130400*    QUOTE DOCUMENT - ONE INITIATE/TERMINATE CYCLE PER QUOTE
130500*    SO EACH DOCUMENT CARRIES ITS OWN TOTALS FOOTING.
130600*    -  JHC 04/02/87
130700*
130800 DD100-PRINT-QUOTE-DOC.
130900     INITIATE BQ-QUOTE-DOCUMENT.
131000     SET      BQ-QLINE-IX TO 1.
131100*    ONE GENERATE PER PRICED BOM LINE, IN TABLE ORDER - BQ-QLINE-
131200*    CNT WAS SET BY BB110-ADD-BOM-LINE WHILE SCALING THE RECIPE.
131300 DD100-LOOP.
131400     IF       BQ-QLINE-IX > BQ-QLINE-CNT
131500              GO TO DD100-LABOR
131600     END-IF.
131700     GENERATE BQ-BOM-DETAIL.
131800     SET      BQ-QLINE-IX UP BY 1.
131900     GO       TO DD100-LOOP.
132000*    LABOR, TOTALS, NOTES AND CLOSING ALWAYS GENERATE EXACTLY
132100*    ONCE EACH, IN THIS FIXED ORDER, FOR EVERY QUOTE.
132200 DD100-LABOR.
132300     GENERATE BQ-LABOR-DETAIL.
132400     GENERATE BQ-TOTALS-DETAIL.
132500     GENERATE BQ-NOTES-DETAIL.
132600     GENERATE BQ-CLOSING-DETAIL.
132700     SET      BQ-WARN-IX TO 1.
132800*    WARNINGS PRINT LAST, AFTER THE CLOSING LINE - SEE THE
132900*    REMARK ABOVE BQ-TOTALS-DETAIL FOR WHY THIS ISN'T A
133000*    CONTROL FOOTING.  MOST QUOTES HAVE ZERO WARNING LINES.
133100 DD100-WARN.
133200     IF       BQ-WARN-IX > BQ-WARN-CNT
133300              GO TO DD100-TERM
133400     END-IF.
133500     GENERATE BQ-WARN-DETAIL.
133600     SET      BQ-WARN-IX UP BY 1.
133700     GO       TO DD100-WARN.
133800*    TERMINATE CLOSES OUT THE PAGE FOOTING AND RELEASES THE
133900*    REPORT WRITER'S CONTROL OF PRINT-FILE FOR THIS DOCUMENT.
134000 DD100-TERM.
134100     TERMINATE BQ-QUOTE-DOCUMENT.
134200 DD100-EXIT.
134300     EXIT.
134400*
134500*    QUOTE REGISTER - APPENDED AFTER THE DOCUMENT IS PRINTED
134600*    SO A PRINT FAILURE DOES NOT LEAVE A PHANTOM REGISTER
134700*    ENTRY.   -  RWT 22/08/91
134800*
134900 DD200-WRITE-REGISTER.
135000*    RG- FIELDS ARE THE SAME WSBQREG GROUP THE REPORT WRITER
135100*    SOURCES FROM AT DD100 - BY THE TIME WE GET HERE CC900 HAS
135200*    ALREADY FILLED IN THE PRICED FIGURES, SO ONLY THE RAW
135300*    REQUEST FIELDS BELOW STILL NEED COPYING ACROSS.
135400     MOVE     QR-COMPANY    TO RG-COMPANY.
135500     MOVE     QR-CUSTOMER   TO RG-CUSTOMER.
135600     MOVE     QR-CUST-EMAIL TO RG-CUST-EMAIL.
135700     MOVE     QR-JOB-TYPE   TO RG-JOB-TYPE.
135800     MOVE     QR-QUANTITY   TO RG-QUANTITY.
135900     MOVE     QR-DUE-DATE   TO RG-DUE-DATE.
136000     MOVE     QR-CURRENCY   TO RG-CURRENCY.
136100*    RG-EMAIL-STATUS'S VALUE "SKIPPED" CLAUSE ONLY TAKES ON
136200*    THE FIRST WRITE - THE RECORD AREA IS REUSED EVERY QUOTE,
136300*    SO A PRIOR BAD-FORMAT QUOTE WAS LEFT SHOWING ON EVERY
136400*    QUOTE AFTER IT UNLESS WE RESET IT HERE.  CORRECTED.
136500*                                          -  VBC 18/02/26
136600     MOVE     "skipped" TO RG-EMAIL-STATUS.
136700     IF       NOT WS-EMAIL-VALID
136800              MOVE "bad-format" TO RG-EMAIL-STATUS
136900     END-IF.
137000     WRITE    BQ-QUOTE-REGISTER-RECORD.
137100     IF       RG-STATUS NOT = "00"
137200              DISPLAY "BQ000 - REGISTER WRITE ERROR"
137300              DISPLAY RG-STATUS
137400     END-IF.
137500 DD200-EXIT.
137600     EXIT.
137700*
137800*    CLOSE-DOWN AND RUN TOTALS - CLOSE ORDER MATCHES THE OPEN
137900*    ORDER IN AA010 SO A MAINTAINER CAN MATCH THE TWO UP AT A
138000*    GLANCE.  THE THREE COUNTS ARE THE OPERATOR'S ONLY PROOF
138100*    OF WHAT HAPPENED THIS RUN - NO SEPARATE RUN LOG IS KEPT.
138200*                                          -  RWT 22/08/91
138300*
138400 ZZ900-TERMINATE.
138500     CLOSE    QUOTE-REQUEST-FILE.
138600     CLOSE    MATERIAL-MASTER-FILE.
138700     CLOSE    FX-RATE-FILE.
138800     CLOSE    QUOTE-REGISTER-FILE.
138900     CLOSE    PRINT-FILE.
139000     DISPLAY  "BQ000 - QUOTES PRODUCED : " WS-QUOTE-CNT.
139100     DISPLAY  "BQ000 - QUOTES REJECTED : " WS-REJECT-CNT.
139200     DISPLAY  "BQ000 - WARNINGS ISSUED : " WS-WARN-CNT.
139300 ZZ900-EXIT.
139400     EXIT.
139500*
