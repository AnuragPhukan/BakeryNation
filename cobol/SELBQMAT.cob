000100*  SELECT FOR MATERIAL MASTER FILE - INDEXED, KEY MAT-NAME
000200* 04/02/26 JHC - CREATED FOR BQ MODULE.
000300 SELECT  MATERIAL-MASTER-FILE ASSIGN TO "BQMAT"
000400         ORGANIZATION INDEXED
000500         ACCESS MODE DYNAMIC
000600         RECORD KEY MAT-NAME
000700         FILE STATUS MAT-STATUS.
000800*
