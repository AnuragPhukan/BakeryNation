000100*----------------------------------------------------------
000200*
000300*  RECORD DEFINITION FOR FX RATE FILE
000400*
000500*     SEQUENTIAL FILE, ONE RECORD PER CURRENCY CODE
000600*     RATES ARE PER 1 UNIT OF THE BASE CURRENCY (GBP)
000700*----------------------------------------------------------
000800*  FILE SIZE 14 BYTES LOGICALLY (3+5+6).
000900*
001000* 04/02/26 JHC - CREATED FOR BQ MODULE.
001100*
001200 01  BQ-FX-RATE-RECORD.
001300     03  FX-CURRENCY     PIC X(3).
001400     03  FX-RATE         PIC S9(5)V9(6)  COMP-3.
001500     03  FILLER          PIC X(5).
001600*
