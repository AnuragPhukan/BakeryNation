000100*  SELECT FOR QUOTE DOCUMENT PRINT FILE - 80 COL, ONE
000200*  DOCUMENT PER QUOTE, SPOOLED SAME AS OTHER ACAS PRINTS
000300* 04/02/26 JHC - CREATED FOR BQ MODULE.
000400 SELECT  PRINT-FILE ASSIGN TO "BQPRINT"
000500         ORGANIZATION LINE SEQUENTIAL
000600         FILE STATUS PRT-STATUS.
000700*
