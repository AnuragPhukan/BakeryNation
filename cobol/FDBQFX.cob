000100*  FILE DESCRIPTION FOR FX RATE FILE
000200* 04/02/26 JHC - CREATED FOR BQ MODULE.
000300 FD  FX-RATE-FILE
000400     LABEL RECORD IS STANDARD.
000500 COPY "WSBQFX.cob".
000600*
