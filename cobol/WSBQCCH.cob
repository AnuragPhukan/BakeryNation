000100*----------------------------------------------------------
000200*
000300*  RECORD DEFINITION FOR MATERIAL COST CHANGE FILE
000400*
000500*     INPUT TO BQQUPDT - ONE RECORD PER COST AMENDMENT
000600*----------------------------------------------------------
000700*  FILE SIZE 34 BYTES LOGICALLY.
000800*
000900* 05/02/26 JHC - CREATED FOR BQ MODULE.
001000*
001100 01  BQ-COST-CHANGE-RECORD.
001200     03  CCH-MAT-NAME       PIC X(20).
001300     03  CCH-NEW-UNIT-COST  PIC S9(5)V9(4)  COMP-3.
001400     03  FILLER             PIC X(10).
001500*
