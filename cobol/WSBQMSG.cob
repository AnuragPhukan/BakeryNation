000100*----------------------------------------------------------
000200*
000300*  SHARED ERROR & WARNING MESSAGE LITERALS FOR BQ SUITE
000400*----------------------------------------------------------
000500*
000600* 04/02/26 JHC - CREATED FOR BQ MODULE.
000700* 13/02/26 JHC - BQ003 WIDENED TO HOLD NAME LIST - TICKET
000800*                BQ-009 (COSTING ENGINE MISSING-MATERIALS).
000900*
001000 01  BQ-ERROR-MESSAGES.
001100     03  BQ001  PIC X(40)
001200            VALUE "BQ001 Quote request quantity not > zero".
001300     03  BQ002  PIC X(44)
001400            VALUE "BQ002 Unknown job type on quote request".
001500     03  BQ003  PIC X(34)
001600            VALUE "BQ003 Missing materials in DB: ".
001700     03  BQ004  PIC X(44)
001800            VALUE "BQ004 Material Master - material not found".
001900     03  BQ005  PIC X(42)
002000            VALUE "BQ005 Material Master file not found -".
002100     03  BQ006  PIC X(34)
002200            VALUE "BQ006 FX rate file not found -".
002300     03  BQ007  PIC X(40)
002400            VALUE "BQ007 Quote request file not found -".
002500     03  BQ008  PIC X(44)
002600            VALUE "BQ008 Bad unit pair - priced unconverted".
002700     03  BQW01  PIC X(46)
002800            VALUE "Warning - no FX rate for currency, unconv".
002900     03  BQW02  PIC X(48)
003000            VALUE "Warning - no FX rate for labor rate, unconv".
003100*
