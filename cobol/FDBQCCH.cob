000100*  FILE DESCRIPTION FOR MATERIAL COST CHANGE FILE
000200* 05/02/26 JHC - CREATED FOR BQ MODULE.
000300 FD  COST-CHANGE-FILE
000400     LABEL RECORD IS STANDARD.
000500 COPY "WSBQCCH.cob".
000600*
