000100*  SELECT FOR MATERIAL COST CHANGE FILE - SEQ INPUT TO
000200*  BQQUPDT
000300* 05/02/26 JHC - CREATED FOR BQ MODULE.
000350* 18/02/26 VBC - CCH-NEW-UNIT-COST IS COMP-3, NOT A PRINT
000370*                LINE - CHANGED FROM LINE SEQUENTIAL.
000400 SELECT  COST-CHANGE-FILE ASSIGN TO "BQCOSTCH"
000500         ORGANIZATION SEQUENTIAL
000600         FILE STATUS CCH-STATUS.
000700*
