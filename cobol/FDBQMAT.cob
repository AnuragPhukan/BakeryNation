000100*  FILE DESCRIPTION FOR MATERIAL MASTER FILE
000200* 04/02/26 JHC - CREATED FOR BQ MODULE.
000300 FD  MATERIAL-MASTER-FILE
000400     LABEL RECORD IS STANDARD.
000500 COPY "WSBQMAT.cob".
000600*
