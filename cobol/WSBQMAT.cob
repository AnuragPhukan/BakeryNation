000100*----------------------------------------------------------
000200*
000300*  RECORD DEFINITION FOR MATERIAL MASTER FILE
000400*
000500*     USES MAT-NAME AS KEY
000600*----------------------------------------------------------
000700*  FILE SIZE 42 BYTES LOGICALLY (20+4+5+3+10).
000800*
000900* 04/02/26 JHC - CREATED FOR BQ MODULE.
001000* 11/02/26 JHC - COST WIDENED TO 4 DECIMALS - TICKET BQ-009
001100*                TO CARRY FX-CONVERTED FRACTIONS OF A PENNY.
001200*
001250*    MAT-NAME IS THE RECORD KEY, EG "flour".
001275*    MAT-UNIT IS KG, L, ML OR EACH.  MAT-CURRENCY IS THE
001280*    ISO CURRENCY CODE OF MAT-UNIT-COST.
001300 01  BQ-MATERIAL-RECORD.
001400     03  MAT-NAME        PIC X(20).
001500     03  MAT-UNIT        PIC X(4).
001600     03  MAT-UNIT-COST   PIC S9(5)V9(4)  COMP-3.
001700     03  MAT-CURRENCY    PIC X(3).
001800     03  FILLER          PIC X(10).
001900*
