000100*  SELECT FOR QUOTE REQUEST FILE - SEQUENTIAL INPUT
000200* 04/02/26 JHC - CREATED FOR BQ MODULE.
000250* 18/02/26 VBC - RECORD HOLDS COMP QR-QUANTITY AND COMP-3
000270*                RATE/PERCENT FIELDS - CHANGED FROM LINE
000280*                SEQUENTIAL TO SEQUENTIAL.
000300 SELECT  QUOTE-REQUEST-FILE ASSIGN TO "BQQREQ"
000400         ORGANIZATION SEQUENTIAL
000500         FILE STATUS QR-STATUS.
000600*
