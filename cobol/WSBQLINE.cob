000100*----------------------------------------------------------
000200*
000300*  WORKING TABLES FOR BOM LINES & PRICED QUOTE LINES
000400*
000500*     BUILT FRESH FOR EACH QUOTE REQUEST BY THE COSTING
000600*     ENGINE - NOT FILE RECORDS, CLEARED AT CC000 ENTRY.
000700*----------------------------------------------------------
000800*
000900* 04/02/26 JHC - CREATED FOR BQ MODULE.
001000* 07/02/26 JHC - RAISED MAX LINES 8 -> 10, CAKE RECIPE HAS 8
001100*                INGREDIENTS AND WE WANT A SPARE ROW.
001200*
001300 01  BQ-BOM-TABLE.
001400     03  BQ-BOM-LINE-CNT    PIC 99  COMP  VALUE ZERO.
001500     03  BQ-BOM-LINE        OCCURS 10 TIMES
001600                            INDEXED BY BQ-BOM-IX.
001700         05  BOM-MAT-NAME   PIC X(20).
001800         05  BOM-UNIT       PIC X(4).
001900         05  BOM-QTY        PIC S9(7)V9(3)  COMP-3.
002000*
002100 01  BQ-QUOTE-LINE-TABLE.
002200     03  BQ-QLINE-CNT       PIC 99  COMP  VALUE ZERO.
002300     03  BQ-QUOTE-LINE      OCCURS 10 TIMES
002400                            INDEXED BY BQ-QLINE-IX.
002500         05  QL-NAME        PIC X(20).
002600         05  QL-QTY         PIC S9(7)V9(3)  COMP-3.
002700         05  QL-UNIT        PIC X(4).
002800         05  QL-UNIT-COST   PIC S9(7)V99    COMP-3.
002900         05  QL-LINE-COST   PIC S9(9)V99    COMP-3.
003000*
003100*  NAMES MISSING FROM THE MATERIAL MASTER, COLLECTED BY
003200*  CC100-LOOKUP-MATERIAL FOR THE ABORT MESSAGE.
003300*
003400 01  BQ-MISSING-TABLE.
003500     03  BQ-MISSING-CNT     PIC 99  COMP  VALUE ZERO.
003600     03  BQ-MISSING-NAME    OCCURS 10 TIMES  PIC X(20)
003700                            INDEXED BY BQ-MISSING-IX.
003800*
003900*  FX-MISSING WARNING TEXT FOR THE CURRENT QUOTE, PRINTED ON
004000*  THE DOCUMENT FOOTING - CLEARED AT BB000 ENTRY FOR EACH
004100*  REQUEST.
004200*
004300 01  BQ-WARN-TABLE.
004400     03  BQ-WARN-CNT        PIC 9   COMP  VALUE ZERO.
004500     03  BQ-WARN-LINE       OCCURS 5 TIMES  PIC X(60)
004600                            INDEXED BY BQ-WARN-IX.
004700*
