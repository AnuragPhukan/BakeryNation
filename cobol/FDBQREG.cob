000100*  FILE DESCRIPTION FOR QUOTE REGISTER FILE
000200* 04/02/26 JHC - CREATED FOR BQ MODULE.
000300 FD  QUOTE-REGISTER-FILE
000400     LABEL RECORD IS STANDARD.
000500 COPY "WSBQREG.cob".
000600*
