000100*  SELECT FOR QUOTE REGISTER FILE - SEQUENTIAL, APPEND
000200* 04/02/26 JHC - CREATED FOR BQ MODULE.
000250* 18/02/26 VBC - RECORD IS ALL COMP/COMP-3 TOTALS, NOT A
000270*                PRINT LINE - CHANGED FROM LINE SEQUENTIAL.
000300 SELECT  QUOTE-REGISTER-FILE ASSIGN TO "BQQREG"
000400         ORGANIZATION SEQUENTIAL
000500         FILE STATUS RG-STATUS.
000600*
