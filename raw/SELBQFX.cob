*  Select For FX Rate File - sequential input
* 04/02/26 jhc - Created for BQ module.
 select  Fx-Rate-File assign to "BQFXRATE"
         organization sequential
         file status Fx-Status.
*
