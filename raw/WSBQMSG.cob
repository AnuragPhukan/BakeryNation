*----------------------------------------------------------
*
*  Shared Error & Warning Message Literals For BQ Suite
*----------------------------------------------------------
*
* 04/02/26 jhc - Created for BQ module.
* 13/02/26 jhc - BQ003 widened to hold name list - ticket
*                BQ-009 (costing engine missing-materials).
*
 01  BQ-Error-Messages.
     03  BQ001  pic x(40)
            value "BQ001 Quote request quantity not > zero".
     03  BQ002  pic x(44)
            value "BQ002 Unknown job type on quote request".
     03  BQ003  pic x(34)
            value "BQ003 Missing materials in DB: ".
     03  BQ004  pic x(44)
            value "BQ004 Material Master - material not found".
     03  BQ005  pic x(42)
            value "BQ005 Material Master file not found -".
     03  BQ006  pic x(34)
            value "BQ006 FX rate file not found -".
     03  BQ007  pic x(40)
            value "BQ007 Quote request file not found -".
     03  BQ008  pic x(44)
            value "BQ008 Bad unit pair - priced unconverted".
     03  BQW01  pic x(46)
            value "Warning - no FX rate for currency, unconv".
     03  BQW02  pic x(48)
            value "Warning - no FX rate for labor rate, unconv".
*
