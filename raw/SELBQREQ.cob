*  Select For Quote Request File - sequential input
* 04/02/26 jhc - Created for BQ module.
 select  Quote-Request-File assign to "BQQREQ"
         organization sequential
         file status Qr-Status.
*
