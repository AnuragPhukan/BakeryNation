*  Select For Material Cost Change File - seq input to
*  BQQUPDT
* 05/02/26 jhc - Created for BQ module.
 select  Cost-Change-File assign to "BQCOSTCH"
         organization sequential
         file status Cch-Status.
*
