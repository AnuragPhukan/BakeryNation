*  File Description For Quote Request File
* 04/02/26 jhc - Created for BQ module.
 fd  Quote-Request-File
     label record is standard.
 copy "WSBQREQ.cob".
*
