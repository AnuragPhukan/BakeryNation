*----------------------------------------------------------
*
*  Record Definition For Quote Register File
*
*     Append-only, one record written per quote produced
*----------------------------------------------------------
*  File size 279 bytes logically.
*
* 04/02/26 jhc - Created for BQ module.
* 12/02/26 jhc - Added Rg-Email-Status, default SKIPPED as
*                we do not send mail from this batch suite.
*
 01  BQ-Quote-Register-Record.
     03  Rg-Quote-Id        pic x(14).  *> Q-yyyymmdd-nnn
     03  Rg-Quote-Date      pic x(10).
     03  Rg-Valid-Until     pic x(10).
     03  Rg-Company         pic x(30).
     03  Rg-Customer        pic x(30).
     03  Rg-Cust-Email      pic x(40).
     03  Rg-Job-Type        pic x(12).
     03  Rg-Quantity        pic 9(5)         comp.
     03  Rg-Due-Date        pic x(10).
     03  Rg-Currency        pic x(3).
     03  Rg-Labor-Rate      pic s9(5)v99     comp-3.
     03  Rg-Labor-Hours     pic s9(5)v9(3)   comp-3.
     03  Rg-Materials-Sub   pic s9(9)v99     comp-3.
     03  Rg-Labor-Cost      pic s9(9)v99     comp-3.
     03  Rg-Subtotal        pic s9(9)v99     comp-3.
     03  Rg-Markup-Pct      pic 9(3)         comp.
     03  Rg-Markup-Value    pic s9(9)v99     comp-3.
     03  Rg-Pre-Vat         pic s9(9)v99     comp-3.
     03  Rg-Vat-Pct         pic 9(3)         comp.
     03  Rg-Vat-Value       pic s9(9)v99     comp-3.
     03  Rg-Total           pic s9(9)v99     comp-3.
     03  Rg-Unit-Price      pic s9(9)v99     comp-3.
     03  Rg-Email-Status    pic x(14)  value "skipped".
     03  filler             pic x(10).
*
