*----------------------------------------------------------
*
*  Record Definition For Quote Request File
*
*     One record per quote, batch driver reads all
*----------------------------------------------------------
*  File size 229 bytes logically.
*
* 04/02/26 jhc - Created for BQ module.
* 10/02/26 jhc - Notes widened 40 -> 60 - ticket BQ-011.
*
 01  BQ-Quote-Request-Record.
     03  Qr-Job-Type     pic x(12).  *> cupcakes/cake/
*>                                      pastry_box
     03  Qr-Quantity     pic 9(5)        comp.
     03  Qr-Due-Date     pic x(10).  *> yyyy-mm-dd or TBD
     03  Qr-Company      pic x(30).
     03  Qr-Customer     pic x(30).
     03  Qr-Cust-Email   pic x(40).
     03  Qr-Currency     pic x(3).
     03  Qr-Labor-Rate   pic s9(5)v99     comp-3.
     03  Qr-Markup-Pct   pic s9(3)v9(4)   comp-3.
     03  Qr-Vat-Pct      pic s9(3)v9(4)   comp-3.
     03  Qr-Notes        pic x(60).
     03  filler          pic x(10).
*
