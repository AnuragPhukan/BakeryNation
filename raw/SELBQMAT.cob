*  Select For Material Master File - indexed, key Mat-Name
* 04/02/26 jhc - Created for BQ module.
 select  Material-Master-File assign to "BQMAT"
         organization indexed
         access mode dynamic
         record key Mat-Name
         file status Mat-Status.
*
