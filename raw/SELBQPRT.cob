*  Select For Quote Document Print File - 80 col, one
*  document per quote, spooled same as other ACAS prints
* 04/02/26 jhc - Created for BQ module.
 select  Print-File assign to "BQPRINT"
         organization line sequential
         file status Prt-Status.
*
