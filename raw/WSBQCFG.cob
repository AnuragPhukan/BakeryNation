*------------------------------------------------------------
*
*  Record Definition For BQ Configuration & Job-Costing Tables
*
*     In-line tables, no file I-O.  Labor rate, markup & vat
*     fractions and the per-unit Bill of Materials for each
*     bakery job type are compiled into the program - see
*     BQ-Job-Line-Literals below if a rate or recipe changes.
*
*------------------------------------------------------------
*
* 04/02/26 jhc - Created for BQ module, costing engine tables.
* 06/02/26 jhc - Split job hdr/line literals into two REDEFINES
*                tables - one MOVE per job avoided in BB100.
* 09/02/26 jhc - Widened BQ-Fx-Table to 20 entries - ticket BQ14.
*
 01  BQ-Cfg-Block.
     03  BQ-Cfg-Labor-Rate      pic s9(5)v99    comp-3
                               value 15.00.
     03  BQ-Cfg-Markup-Fraction pic s9(3)v9(4)  comp-3
                               value 0.3000.
     03  BQ-Cfg-Vat-Fraction    pic s9(3)v9(4)  comp-3
                               value 0.2000.
     03  BQ-Cfg-Base-Currency   pic x(3)  value "GBP".
     03  BQ-Cfg-Valid-Days      pic 999         comp
                               value 14.
     03  filler                 pic x(10).
*
 01  BQ-Fx-Table.
     03  BQ-Fx-Cnt          pic 99  comp
                            value zero.
     03  BQ-Fx-Entry        occurs 20 times
                            indexed by BQ-Fx-Ix.
         05  BQ-Fx-Tab-Ccy  pic x(3).
         05  BQ-Fx-Tab-Rate pic s9(5)v9(6)  comp-3.
*
*  Job header literals - job type name & labor hrs per unit.
*  Qty/hours packed as 9v999 (x1000) - see BB100-SCALE-BOM.
*
 01  BQ-Job-Hdr-Literals.
     03  filler       pic x(16)
                      value "cupcakes    0050".
     03  filler       pic x(16)
                      value "cake        0800".
     03  filler       pic x(16)
                      value "pastry_box  0600".
*
 01  BQ-Job-Hdr-Table redefines BQ-Job-Hdr-Literals.
     03  BQ-Job-Hdr-Entry   occurs 3 times
                            indexed by BQ-Job-Hdr-Ix.
         05  BQ-Job-Hdr-Type  pic x(12).
         05  BQ-Job-Hdr-Labor pic 9v999.
*
*  Job material-line literals - one per recipe ingredient,
*  tagged with its job type so BB100 can select its range.
*
 01  BQ-Job-Line-Literals.
     03  filler   pic x(40)
              value "cupcakes    flour               kg  0080".
     03  filler   pic x(40)
              value "cupcakes    sugar               kg  0060".
     03  filler   pic x(40)
              value "cupcakes    butter              kg  0040".
     03  filler   pic x(40)
              value "cupcakes    eggs                each0500".
     03  filler   pic x(40)
              value "cupcakes    milk                L   0050".
     03  filler   pic x(40)
              value "cupcakes    vanilla             ml  1000".
     03  filler   pic x(40)
              value "cupcakes    baking_powder       kg  0001".
     03  filler   pic x(40)
              value "cake        flour               kg  0500".
     03  filler   pic x(40)
              value "cake        sugar               kg  0400".
     03  filler   pic x(40)
              value "cake        butter              kg  0300".
     03  filler   pic x(40)
              value "cake        eggs                each4000".
     03  filler   pic x(40)
              value "cake        milk                L   0200".
     03  filler   pic x(40)
              value "cake        cocoa               kg  0050".
     03  filler   pic x(40)
              value "cake        vanilla             ml  5000".
     03  filler   pic x(40)
              value "cake        baking_powder       kg  0005".
     03  filler   pic x(40)
              value "pastry_box  flour               kg  0400".
     03  filler   pic x(40)
              value "pastry_box  butter              kg  0350".
     03  filler   pic x(40)
              value "pastry_box  sugar               kg  0100".
     03  filler   pic x(40)
              value "pastry_box  eggs                each1000".
     03  filler   pic x(40)
              value "pastry_box  milk                L   0100".
     03  filler   pic x(40)
              value "pastry_box  salt                kg  0002".
     03  filler   pic x(40)
              value "pastry_box  yeast               kg  0005".
*
 01  BQ-Job-Line-Table redefines BQ-Job-Line-Literals.
     03  BQ-Job-Line-Entry occurs 22 times
                            indexed by BQ-Job-Line-Ix.
         05  BQ-Job-Line-Type pic x(12).
         05  BQ-Job-Line-Mat  pic x(20).
         05  BQ-Job-Line-Unit pic x(4).
         05  BQ-Job-Line-Qty  pic 9v999.
*
