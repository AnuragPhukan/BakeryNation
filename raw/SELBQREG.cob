*  Select For Quote Register File - sequential, append
* 04/02/26 jhc - Created for BQ module.
 select  Quote-Register-File assign to "BQQREG"
         organization sequential
         file status Rg-Status.
*
