*  File Description For FX Rate File
* 04/02/26 jhc - Created for BQ module.
 fd  Fx-Rate-File
     label record is standard.
 copy "WSBQFX.cob".
*
