*  File Description For Quote Register File
* 04/02/26 jhc - Created for BQ module.
 fd  Quote-Register-File
     label record is standard.
 copy "WSBQREG.cob".
*
