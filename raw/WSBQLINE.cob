*----------------------------------------------------------
*
*  Working Tables For BOM Lines & Priced Quote Lines
*
*     Built fresh for each quote request by the Costing
*     Engine - not file records, cleared at CC000 entry.
*----------------------------------------------------------
*
* 04/02/26 jhc - Created for BQ module.
* 07/02/26 jhc - Raised max lines 8 -> 10, cake recipe has 8
*                ingredients and we want a spare row.
*
 01  BQ-Bom-Table.
     03  BQ-Bom-Line-Cnt    pic 99  comp  value zero.
     03  BQ-Bom-Line        occurs 10 times
                            indexed by BQ-Bom-Ix.
         05  Bom-Mat-Name   pic x(20).
         05  Bom-Unit       pic x(4).
         05  Bom-Qty        pic s9(7)v9(3)  comp-3.
*
 01  BQ-Quote-Line-Table.
     03  BQ-Qline-Cnt       pic 99  comp  value zero.
     03  BQ-Quote-Line      occurs 10 times
                            indexed by BQ-Qline-Ix.
         05  Ql-Name        pic x(20).
         05  Ql-Qty         pic s9(7)v9(3)  comp-3.
         05  Ql-Unit        pic x(4).
         05  Ql-Unit-Cost   pic s9(7)v99    comp-3.
         05  Ql-Line-Cost   pic s9(9)v99    comp-3.
*
*  Names missing from the Material Master, collected by
*  CC100-LOOKUP-MATERIAL for the abort message.
*
 01  BQ-Missing-Table.
     03  BQ-Missing-Cnt     pic 99  comp  value zero.
     03  BQ-Missing-Name    occurs 10 times  pic x(20)
                            indexed by BQ-Missing-Ix.
*
*  FX-missing warning text for the current quote, printed on
*  the document footing - cleared at BB000 entry for each
*  request.
*
 01  BQ-Warn-Table.
     03  BQ-Warn-Cnt        pic 9   comp  value zero.
     03  BQ-Warn-Line       occurs 5 times  pic x(60)
                            indexed by BQ-Warn-Ix.
*
