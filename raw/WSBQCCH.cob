*----------------------------------------------------------
*
*  Record Definition For Material Cost Change File
*
*     Input to BQQUPDT - one record per cost amendment
*----------------------------------------------------------
*  File size 34 bytes logically.
*
* 05/02/26 jhc - Created for BQ module.
*
 01  BQ-Cost-Change-Record.
     03  Cch-Mat-Name       pic x(20).
     03  Cch-New-Unit-Cost  pic s9(5)v9(4)  comp-3.
     03  filler             pic x(10).
*
