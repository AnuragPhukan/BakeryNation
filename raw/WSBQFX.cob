*----------------------------------------------------------
*
*  Record Definition For FX Rate File
*
*     Sequential file, one record per currency code
*     Rates are per 1 unit of the base currency (GBP)
*----------------------------------------------------------
*  File size 14 bytes logically (3+5+6).
*
* 04/02/26 jhc - Created for BQ module.
*
 01  BQ-Fx-Rate-Record.
     03  Fx-Currency     pic x(3).
     03  Fx-Rate         pic s9(5)v9(6)  comp-3.
     03  filler          pic x(5).
*
