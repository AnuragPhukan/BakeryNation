*  File Description For Material Master File
* 04/02/26 jhc - Created for BQ module.
 fd  Material-Master-File
     label record is standard.
 copy "WSBQMAT.cob".
*
