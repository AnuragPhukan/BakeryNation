*  File Description For Material Cost Change File
* 05/02/26 jhc - Created for BQ module.
 fd  Cost-Change-File
     label record is standard.
 copy "WSBQCCH.cob".
*
