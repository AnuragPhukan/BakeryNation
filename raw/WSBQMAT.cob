*----------------------------------------------------------
*
*  Record Definition For Material Master File
*
*     Uses Mat-Name as key
*----------------------------------------------------------
*  File size 42 bytes logically (20+4+5+3+10).
*
* 04/02/26 jhc - Created for BQ module.
* 11/02/26 jhc - Cost widened to 4 decimals - ticket BQ-009
*                to carry FX-converted fractions of a penny.
*
 01  BQ-Material-Record.
     03  Mat-Name        pic x(20).  *> key, eg "flour"
     03  Mat-Unit        pic x(4).   *> kg, L, ml, each
     03  Mat-Unit-Cost   pic s9(5)v9(4)  comp-3.
     03  Mat-Currency    pic x(3).   *> ISO ccy of cost
     03  filler          pic x(10).
*
